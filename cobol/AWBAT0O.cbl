000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000110?NOLMAP, SYMBOLS, INSPECT                                                 
000120?SAVE ALL                                                                 
000130?SAVEABEND                                                                
000140?LINES 60                                                                 
000150?CHECK 3                                                                  
000160                                                                          
000170 IDENTIFICATION DIVISION.                                                 
000180                                                                          
000190 PROGRAM-ID.    AWBAT0O.                                                  
000200 AUTHOR.        R HALVORSEN.                                              
000210 INSTALLATION.  GREAT LAKES REGIONAL AIRPORT AUTHORITY.                   
000220 DATE-WRITTEN.  06/15/1987.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE - GLRAA DATA PROC.            
000250                                                                          
000260******************************************************************        
000270* LAST CHANGED    :: 2003-05-19                                           
000280* CURRENT VERSION :: A.04.00                                              
000290* SHORT DESC      :: Airport weather notification nightly driver          
000300* WORK ORDER      :: AWX-1052                                             
000310*                                                                         
000320* CHANGE HISTORY (update K-MODUL-VERS and this block together)            
000330*                 !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
000340*--------------------------------------------------------------*          
000350* VERS.   | DATE       | BY  | COMMENT                         *          
000360*---------|------------|-----|---------------------------------*          
000370* A.00.00 | 1987-06-15 | RH  | ORIGINAL CODING - METAR TXN LEG  *         
000380*         |            |     | ONLY, NO SUBSCRIPTION MAINT YET  *         
000390* A.01.00 | 1988-09-02 | RH  | ADDED SUBSCRIPTION TXN LEG AGNST  *        
000400*         |            |     | NEW AWSUB0M MODULE                *        
000410* A.02.00 | 1991-02-09 | TO  | RUN-REPORT-OUT ADDED - PRIOR      *        
000420*         |            |     | RELEASES ONLY DISPLAYED COUNTS    *        
000430* A.03.00 | 1998-11-30 | MF  | Y2K - RUN-DATE NOW CCYYMMDD FROM  *        
000440*         |            |     | TANDEM TIMESTAMP, WAS 2-DIGIT YR  *        
000450* A.04.00 | 2003-05-19 | DA  | METAR CONTROL-BREAK TOTAL LINE    *        
000460*         |            |     | WAS PRINTING BEFORE LAST DETAIL   *        
000470*         |            |     | LINE ON CODE CHANGE - FIXED ORDER *        
000480*--------------------------------------------------------------*          
000490*                                                                         
000500* PROGRAM DESCRIPTION                                                     
000510* --------------------                                                    
000520* MAIN DRIVER FOR THE NIGHTLY AIRPORT WEATHER NOTIFICATION BATCH          
000530* RUN.  READS METAR-TXN-IN AND POSTS EACH OBSERVATION THROUGH             
000540* AWMET0M; READS SUB-TXN-IN AND MAINTAINS THE WATCH LIST THROUGH          
000550* AWSUB0M.  ACCUMULATES CONTROL TOTALS FOR BOTH LEGS AND PRINTS           
000560* RUN-REPORT-OUT AT END OF JOB, THEN CALLS BOTH MODULES' STANDARD         
000570* "TERMINATE" FUNCTION SO THEY REWRITE THEIR MASTER FILES.                
000580*                                                                         
000590* PROCESSING ORDER EACH RUN:                                              
000600*   1) METAR-TXN-IN IN FULL AGAINST AWMET0M (FUNCTION "STORE")            
000610*   2) SUB-TXN-IN IN FULL AGAINST AWSUB0M (ADD/DELETE/STATUS,             
000620*      ADD ALWAYS PRECEDED BY AN "EXISTS" CALL PER R8)                    
000630*   3) RUN-REPORT-OUT PRINTED FROM THE ACCUMULATED CONTROL TOTALS         
000640*   4) TERMINATE CALLED TO BOTH MODULES TO REWRITE THE MASTERS            
000650*                                                                         
000660******************************************************************        
000670                                                                          
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SPECIAL-NAMES.                                                           
000710     C01 IS TOP-OF-FORM                                                   
000720     UPSI-0 IS SHOW-VERSION-SW                                            
000730         ON STATUS IS SHOW-VERSION.                                       
000740                                                                          
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770     SELECT  METTXNIN  ASSIGN TO METTXNIN                                 
000780             ORGANIZATION IS SEQUENTIAL                                   
000790             FILE STATUS IS MTXN-FILE-STATUS.                             
000800     SELECT  SUBTXNIN  ASSIGN TO SUBTXNIN                                 
000810             ORGANIZATION IS SEQUENTIAL                                   
000820             FILE STATUS IS STXN-FILE-STATUS.                             
000830     SELECT  RUNRPTO   ASSIGN TO RUNRPTO                                  
000840             ORGANIZATION IS SEQUENTIAL                                   
000850             FILE STATUS IS RPT-FILE-STATUS.                              
000860                                                                          
000870 DATA DIVISION.                                                           
000880 FILE SECTION.                                                            
000890 FD  METTXNIN                                                             
000900     RECORD CONTAINS 1004 CHARACTERS                                      
000910     LABEL RECORDS ARE STANDARD.                                          
000920     COPY AWMETTCP.                                                       
000930                                                                          
000940 FD  SUBTXNIN                                                             
000950     RECORD CONTAINS 15 CHARACTERS                                        
000960     LABEL RECORDS ARE STANDARD.                                          
000970     COPY AWSUBTCP.                                                       
000980                                                                          
000990 FD  RUNRPTO                                                              
001000     RECORD CONTAINS 80 CHARACTERS                                        
001010     LABEL RECORDS ARE STANDARD.                                          
001020 01  RPT-LINE                        PIC X(80).                           
001030                                                                          
001040 WORKING-STORAGE SECTION.                                                 
001050*--------------------------------------------------------------*          
001060* Comp fields: prefix Cn where n = digit count (counters/indexes)         
001070*--------------------------------------------------------------*          
001080 01          COMP-FELDER.                                                 
001090     05      C4-IX               PIC S9(04) COMP.                         
001100     05      C4-INS-IX           PIC S9(04) COMP.                         
001110     05      C4-MCT-COUNT        PIC S9(04) COMP.                         
001120     05      C4-FOUND-IX         PIC S9(04) COMP.                         
001130     05      FILLER              PIC X(01).                               
001140                                                                          
001150*--------------------------------------------------------------*          
001160* Counters for the run log: prefix C5 (up to 99999 items)                 
001170*--------------------------------------------------------------*          
001180 01          LAUF-ZAEHLER.                                                
001190     05      C5-METAR-TOTAL      PIC S9(05) COMP.                         
001200     05      C5-SUB-ADD-CT       PIC S9(05) COMP.                         
001210     05      C5-SUB-DEL-CT       PIC S9(05) COMP.                         
001220     05      C5-SUB-STAT-CT      PIC S9(05) COMP.                         
001230     05      C5-SUB-REJ-CT       PIC S9(05) COMP.                         
001240     05      C5-SUB-TOTAL        PIC S9(05) COMP.                         
001250     05      FILLER              PIC X(01).                               
001260                                                                          
001270*--------------------------------------------------------------*          
001280* Display fields: prefix D                                                
001290*--------------------------------------------------------------*          
001300 01          DISPLAY-FELDER.                                              
001310     05      D-NUM4              PIC -9(04).                              
001320     05      D-NUM9              PIC  9(09).                              
001330     05      D-CTL-COUNT         PIC ZZZ,ZZ9.                             
001340     05      D-RUN-DATE          PIC 99/99/9999.                          
001350     05      FILLER              PIC X(01).                               
001360                                                                          
001370*--------------------------------------------------------------*          
001380* Fields with constant content: prefix K                                  
001390*--------------------------------------------------------------*          
001400 01          KONSTANTE-FELDER.                                            
001410     05      K-MODUL             PIC X(08)     VALUE "AWBAT0O ".          
001420     05      K-MODUL-VERS        PIC X(07)     VALUE "A.04.00".           
001430     05      K-MCT-MAX           PIC S9(04) COMP VALUE 500.               
001440     05      FILLER              PIC X(01).                               
001450                                                                          
001460*----------------------------------------------------------------*        
001470* Condition fields                                                        
001480*----------------------------------------------------------------*        
001490 01          SCHALTER.                                                    
001500     05      MTXN-FILE-STATUS    PIC X(02).                               
001510          88 MTXN-FILE-OK                    VALUE "00".                  
001520          88 MTXN-FILE-EOF                   VALUE "10".                  
001530                                                                          
001540     05      STXN-FILE-STATUS    PIC X(02).                               
001550          88 STXN-FILE-OK                    VALUE "00".                  
001560          88 STXN-FILE-EOF                   VALUE "10".                  
001570                                                                          
001580     05      RPT-FILE-STATUS     PIC X(02).                               
001590          88 RPT-FILE-OK                     VALUE "00".                  
001600                                                                          
001610     05      PRG-STATUS          PIC 9.                                   
001620          88 PRG-OK                          VALUE ZERO.                  
001630          88 PRG-ABBRUCH                     VALUE 2.                     
001640                                                                          
001650     05      WS-SUB-FOUND-SW      PIC X(01)  VALUE "N".                   
001660          88 WS-SUB-ALREADY-ON-FILE          VALUE "Y".                   
001670          88 WS-SUB-NOT-ON-FILE              VALUE "N".                   
001680     05      FILLER              PIC X(01).                               
001690                                                                          
001700*--------------------------------------------------------------*          
001710* Work fields: prefix W                                                   
001720*--------------------------------------------------------------*          
001730 01          WORK-FELDER.                                                 
001740     05      W-DUMMY             PIC X(02).                               
001750     05      FILLER              PIC X(01).                               
001760                                                                          
001770*----------------------------------------------------------------*        
001780* Run date/time, obtained once per run (U200-TIMESTAMP) and passed        
001790* to every store call against AWMET0M (R2)                                
001800*----------------------------------------------------------------*        
001810 01          WS-RUN-STAMP.                                                
001820     05      WS-RUN-DATE         PIC 9(08).                               
001830     05      WS-RUN-TIME         PIC 9(06).                               
001840     05      FILLER              PIC X(01).                               
001850 01          WS-RUN-STAMP-X REDEFINES WS-RUN-STAMP.                       
001860     05      WS-RUN-CENTURY      PIC 9(02).                               
001870     05      WS-RUN-YEAR         PIC 9(02).                               
001880     05      WS-RUN-MONTH        PIC 9(02).                               
001890     05      WS-RUN-DAY          PIC 9(02).                               
001900     05      WS-RUN-HOUR         PIC 9(02).                               
001910     05      WS-RUN-MINUTE       PIC 9(02).                               
001920     05      WS-RUN-SECOND       PIC 9(02).                               
001930                                                                          
001940*----------------------------------------------------------------*        
001950* Date/time fields (for the TAL routine) - U200-TIMESTAMP                 
001960*----------------------------------------------------------------*        
001970 01          TAL-TIME.                                                    
001980     05      TAL-JHJJMMTT.                                                
001990      10     TAL-JHJJ            PIC S9(04) COMP.                         
002000      10     TAL-MM              PIC S9(04) COMP.                         
002010      10     TAL-TT              PIC S9(04) COMP.                         
002020     05      TAL-HHMI.                                                    
002030      10     TAL-HH              PIC S9(04) COMP.                         
002040      10     TAL-MI              PIC S9(04) COMP.                         
002050     05      TAL-SS              PIC S9(04) COMP.                         
002060     05      FILLER              PIC X(01).                               
002070                                                                          
002080 01          TAL-TIME-D.                                                  
002090     05      TAL-JHJJMMTT.                                                
002100        10   TAL-JHJJ            PIC  9(04).                              
002110        10   TAL-MM              PIC  9(02).                              
002120        10   TAL-TT              PIC  9(02).                              
002130     05      TAL-HHMI.                                                    
002140        10   TAL-HH              PIC  9(02).                              
002150        10   TAL-MI              PIC  9(02).                              
002160     05      TAL-SS              PIC  9(02).                              
002170     05      FILLER              PIC X(01).                               
002180                                                                          
002190*----------------------------------------------------------------*        
002200* MMDDCCYY buildup for the report heading (D000-REPORT-HEADER).           
002210* WS-DATE-MMDDCCYY-N is an unedited numeric view of the same eight        
002220* digits - a group send is always alphanumeric per the MOVE rules,        
002230* so D000-REPORT-HEADER moves through this numeric redefines to           
002240* get the "/" edit characters actually inserted in D-RUN-DATE.            
002250*----------------------------------------------------------------*        
002260 01          WS-DATE-MMDDCCYY.                                            
002270     05      WS-DATE-MM          PIC 9(02).                               
002280     05      WS-DATE-DD          PIC 9(02).                               
002290     05      WS-DATE-CCYY        PIC 9(04).                               
002300     05      FILLER              PIC X(01).                               
002310 01          WS-DATE-MMDDCCYY-N REDEFINES WS-DATE-MMDDCCYY                
002320                                 PIC 9(08).                               
002330                                                                          
002340*----------------------------------------------------------------*        
002350* Control-break table "METAR items by ICAO code" - built up sorted        
002360* ascending by the driver itself during processing (no SORT needed        
002370* on this platform since there are at most 500 codes)                     
002380*----------------------------------------------------------------*        
002390 01          WS-METAR-CTL-TABLE.                                          
002400     05      WS-MCT-ROW OCCURS 500 TIMES.                                 
002410             10  WS-MCT-ICAO         PIC X(04).                           
002420             10  WS-MCT-COUNT        PIC S9(05) COMP.                     
002430             10  FILLER              PIC X(01).                           
002440                                                                          
002450*----------------------------------------------------------------*        
002460* Report print lines - one REDEFINES over RPT-LINE per line image         
002470*----------------------------------------------------------------*        
002480 01          WS-PRINT-LINE                   PIC X(80).                   
002490 01          WS-PL-TITLE REDEFINES WS-PRINT-LINE.                         
002500     05      PL-TITLE-TEXT       PIC X(55).                               
002510     05      PL-TITLE-RUNLIT     PIC X(10).                               
002520     05      PL-TITLE-DATE       PIC X(10).                               
002530     05      FILLER              PIC X(05).                               
002540 01          WS-PL-RULE REDEFINES WS-PRINT-LINE.                          
002550     05      PL-RULE-DASHES      PIC X(74).                               
002560     05      FILLER              PIC X(06).                               
002570 01          WS-PL-DETAIL REDEFINES WS-PRINT-LINE.                        
002580     05      FILLER              PIC X(02).                               
002590     05      PL-D-ICAO           PIC X(04).                               
002600     05      FILLER              PIC X(10).                               
002610     05      PL-D-COUNT          PIC ZZZ,ZZ9.                             
002620     05      FILLER              PIC X(60).                               
002630 01          WS-PL-TOTAL REDEFINES WS-PRINT-LINE.                         
002640     05      FILLER              PIC X(02).                               
002650     05      PL-T-LABEL          PIC X(38).                               
002660     05      PL-T-COUNT          PIC ZZZ,ZZ9.                             
002670     05      FILLER              PIC X(33).                               
002680 PROCEDURE DIVISION.                                                      
002690                                                                          
002700******************************************************************        
002710* Steuerungs-Section                                                      
002720******************************************************************        
002730 A100-STEUERUNG SECTION.                                                  
002740 A100-00.                                                                 
002750     IF SHOW-VERSION                                                      
002760        DISPLAY K-MODUL " VERSION " K-MODUL-VERS                          
002770        STOP RUN                                                          
002780     END-IF                                                               
002790                                                                          
002800     PERFORM B000-VORLAUF                                                 
002810     IF PRG-OK                                                            
002820        PERFORM B100-VERARBEITUNG                                         
002830     END-IF                                                               
002840     PERFORM B090-ENDE                                                    
002850     STOP RUN                                                             
002860     .                                                                    
002870 A100-99.                                                                 
002880     EXIT.                                                                
002890                                                                          
002900******************************************************************        
002910* Initial pass - zero counters, obtain run date, open files               
002920******************************************************************        
002930 B000-VORLAUF SECTION.                                                    
002940 B000-00.                                                                 
002950     PERFORM C000-INIT                                                    
002960     PERFORM U200-TIMESTAMP                                               
002970                                                                          
002980     OPEN INPUT  METTXNIN                                                 
002990     IF NOT MTXN-FILE-OK                                                  
003000        DISPLAY K-MODUL ": METTXNIN OPEN FAILED, STATUS "                 
003010                MTXN-FILE-STATUS                                          
003020        SET PRG-ABBRUCH TO TRUE                                           
003030     END-IF                                                               
003040                                                                          
003050     OPEN INPUT  SUBTXNIN                                                 
003060     IF NOT STXN-FILE-OK                                                  
003070        DISPLAY K-MODUL ": SUBTXNIN OPEN FAILED, STATUS "                 
003080                STXN-FILE-STATUS                                          
003090        SET PRG-ABBRUCH TO TRUE                                           
003100     END-IF                                                               
003110                                                                          
003120     OPEN OUTPUT RUNRPTO                                                  
003130     IF NOT RPT-FILE-OK                                                   
003140        DISPLAY K-MODUL ": RUNRPTO OPEN FAILED, STATUS "                  
003150                RPT-FILE-STATUS                                           
003160        SET PRG-ABBRUCH TO TRUE                                           
003170     END-IF                                                               
003180     .                                                                    
003190 B000-99.                                                                 
003200     EXIT.                                                                
003210                                                                          
003220******************************************************************        
003230* Wrap-up - write the report, rewrite masters via TERMINATE               
003240******************************************************************        
003250 B090-ENDE SECTION.                                                       
003260 B090-00.                                                                 
003270     IF PRG-OK                                                            
003280        PERFORM D000-REPORT-HEADER                                        
003290        PERFORM D100-METAR-REPORT                                         
003300        PERFORM D200-SUB-REPORT                                           
003310                                                                          
003320        SET LMF-TERMINATE TO TRUE                                         
003330        CALL "AWMET0M" USING LINK-METAR-REC                               
003340        IF NOT LMR-OK                                                     
003350           DISPLAY K-MODUL ": AWMET0M TERMINATE FAILED"                   
003360        END-IF                                                            
003370                                                                          
003380        SET LSF-TERMINATE TO TRUE                                         
003390        CALL "AWSUB0M" USING LINK-SUB-REC                                 
003400        IF NOT LSR-OK                                                     
003410           DISPLAY K-MODUL ": AWSUB0M TERMINATE FAILED"                   
003420        END-IF                                                            
003430                                                                          
003440        CLOSE METTXNIN SUBTXNIN RUNRPTO                                   
003450        DISPLAY K-MODUL ": RUN COMPLETE"                                  
003460     ELSE                                                                 
003470        DISPLAY K-MODUL ": RUN ABENDED - MASTERS NOT REWRITTEN"           
003480     END-IF                                                               
003490     .                                                                    
003500 B090-99.                                                                 
003510     EXIT.                                                                
003520                                                                          
003530******************************************************************        
003540* Processing - METAR item then subscription item                          
003550******************************************************************        
003560 B100-VERARBEITUNG SECTION.                                               
003570 B100-00.                                                                 
003580     PERFORM B200-METAR-LEG                                               
003590     IF PRG-OK                                                            
003600        PERFORM B300-SUB-LEG                                              
003610     END-IF                                                               
003620     .                                                                    
003630 B100-99.                                                                 
003640     EXIT.                                                                
003650                                                                          
003660******************************************************************        
003670* METAR-TXN-IN vollstaendig gegen AWMET0M buchen (R1, R2, R3)             
003680******************************************************************        
003690 B200-METAR-LEG SECTION.                                                  
003700 B200-00.                                                                 
003710     PERFORM S100-READ-METTXNIN                                           
003720     PERFORM C200-POST-METAR UNTIL MTXN-FILE-EOF OR PRG-ABBRUCH           
003730     .                                                                    
003740 B200-99.                                                                 
003750     EXIT.                                                                
003760                                                                          
003770******************************************************************        
003780* SUB-TXN-IN vollstaendig gegen AWSUB0M buchen (R6-R13)                   
003790******************************************************************        
003800 B300-SUB-LEG SECTION.                                                    
003810 B300-00.                                                                 
003820     PERFORM S110-READ-SUBTXNIN                                           
003830     PERFORM C300-DISPATCH-SUB UNTIL STXN-FILE-EOF OR PRG-ABBRUCH         
003840     .                                                                    
003850 B300-99.                                                                 
003860     EXIT.                                                                
003870                                                                          
003880******************************************************************        
003890* Initialize counters and control-break table for the run                 
003900******************************************************************        
003910 C000-INIT SECTION.                                                       
003920 C000-00.                                                                 
003930     INITIALIZE SCHALTER                                                  
003940                LAUF-ZAEHLER                                              
003950                WS-METAR-CTL-TABLE                                        
003960     MOVE ZERO TO C4-MCT-COUNT                                            
003970     .                                                                    
003980 C000-99.                                                                 
003990     EXIT.                                                                
004000                                                                          
004010******************************************************************        
004020* Einen METAR-Beleg an AWMET0M zum Speichern uebergeben                   
004030******************************************************************        
004040 C200-POST-METAR SECTION.                                                 
004050 C200-00.                                                                 
004060     MOVE MTXN-ICAO-CODE  TO LINK-M-ICAO                                  
004070     MOVE MTXN-RAW-DATA   TO LINK-M-RAW                                   
004080     MOVE WS-RUN-DATE     TO LINK-M-RUN-DATE                              
004090     MOVE WS-RUN-TIME     TO LINK-M-RUN-TIME                              
004100     SET  LMF-STORE       TO TRUE                                         
004110     CALL "AWMET0M" USING LINK-METAR-REC                                  
004120                                                                          
004130     EVALUATE LINK-METAR-RC                                               
004140         WHEN ZERO                                                        
004150              PERFORM C210-ACCUM-METAR-CTL                                
004160         WHEN 100                                                         
004170              DISPLAY K-MODUL ": METAR TXN REJECTED - BLANK RAW, "        
004180                      MTXN-ICAO-CODE                                      
004190         WHEN 9999                                                        
004200              DISPLAY K-MODUL ": AWMET0M ABEND ON STORE"                  
004210              SET PRG-ABBRUCH TO TRUE                                     
004220     END-EVALUATE                                                         
004230                                                                          
004240     PERFORM S100-READ-METTXNIN                                           
004250     .                                                                    
004260 C200-99.                                                                 
004270     EXIT.                                                                
004280                                                                          
004290******************************************************************        
004300* File the item into the control-break table - the table is kept          
004310* ascending by ICAO code so D100-METAR-REPORT can print in order          
004320* without a SORT verb                                                     
004330******************************************************************        
004340 C210-ACCUM-METAR-CTL SECTION.                                            
004350 C210-00.                                                                 
004360     MOVE ZERO TO C4-FOUND-IX                                             
004370     PERFORM C211-FIND-MCT-ROW VARYING C4-IX FROM 1 BY 1                  
004380             UNTIL C4-IX > C4-MCT-COUNT OR C4-FOUND-IX NOT = ZERO         
004390                                                                          
004400     IF C4-FOUND-IX NOT = ZERO                                            
004410        ADD 1 TO WS-MCT-COUNT(C4-FOUND-IX)                                
004420        EXIT SECTION                                                      
004430     END-IF                                                               
004440                                                                          
004450     IF C4-MCT-COUNT NOT < K-MCT-MAX                                      
004460        DISPLAY K-MODUL ": CONTROL TABLE FULL - CODE NOT COUNTED"         
004470        EXIT SECTION                                                      
004480     END-IF                                                               
004490                                                                          
004500     PERFORM C212-FIND-INSERT-POINT VARYING C4-IX FROM 1 BY 1             
004510             UNTIL C4-IX > C4-MCT-COUNT                                   
004520                 OR WS-MCT-ICAO(C4-IX) > LINK-M-ICAO                      
004530     MOVE C4-IX TO C4-INS-IX                                              
004540                                                                          
004550     PERFORM C213-SHIFT-MCT-ROW-UP VARYING C4-IX FROM C4-MCT-COUNT        
004560             BY -1 UNTIL C4-IX < C4-INS-IX                                
004570                                                                          
004580     MOVE LINK-M-ICAO TO WS-MCT-ICAO(C4-INS-IX)                           
004590     MOVE 1           TO WS-MCT-COUNT(C4-INS-IX)                          
004600     ADD  1           TO C4-MCT-COUNT                                     
004610     .                                                                    
004620 C210-99.                                                                 
004630     EXIT.                                                                
004640                                                                          
004650 C211-FIND-MCT-ROW SECTION.                                               
004660 C211-00.                                                                 
004670     IF WS-MCT-ICAO(C4-IX) = LINK-M-ICAO                                  
004680        MOVE C4-IX TO C4-FOUND-IX                                         
004690     END-IF                                                               
004700     .                                                                    
004710 C211-99.                                                                 
004720     EXIT.                                                                
004730                                                                          
004740 C212-FIND-INSERT-POINT SECTION.                                          
004750 C212-00.                                                                 
004760     CONTINUE                                                             
004770     .                                                                    
004780 C212-99.                                                                 
004790     EXIT.                                                                
004800                                                                          
004810 C213-SHIFT-MCT-ROW-UP SECTION.                                           
004820 C213-00.                                                                 
004830     MOVE WS-MCT-ICAO(C4-IX)  TO WS-MCT-ICAO(C4-IX + 1)                   
004840     MOVE WS-MCT-COUNT(C4-IX) TO WS-MCT-COUNT(C4-IX + 1)                  
004850     .                                                                    
004860 C213-99.                                                                 
004870     EXIT.                                                                
004880                                                                          
004890******************************************************************        
004900* Branch on a subscription item by STXN-ACTION                            
004910******************************************************************        
004920 C300-DISPATCH-SUB SECTION.                                               
004930 C300-00.                                                                 
004940     EVALUATE TRUE                                                        
004950         WHEN STXN-ADD                                                    
004960              PERFORM C310-DO-ADD                                         
004970         WHEN STXN-DELETE                                                 
004980              PERFORM C320-DO-DELETE                                      
004990         WHEN STXN-STATUS                                                 
005000              PERFORM C330-DO-STATUS                                      
005010         WHEN OTHER                                                       
005020              DISPLAY K-MODUL ": UNKNOWN SUB ACTION, "                    
005030                      STXN-ACTION                                         
005040              ADD 1 TO C5-SUB-REJ-CT                                      
005050     END-EVALUATE                                                         
005060                                                                          
005070     PERFORM S110-READ-SUBTXNIN                                           
005080     .                                                                    
005090 C300-99.                                                                 
005100     EXIT.                                                                
005110                                                                          
005120******************************************************************        
005130* Add - always check EXISTS first (R8), else the duplicate case           
005140* counts as REJECTED instead of ADDED                                     
005150******************************************************************        
005160 C310-DO-ADD SECTION.                                                     
005170 C310-00.                                                                 
005180     MOVE STXN-ICAO-CODE TO LINK-S-ICAO                                   
005190     SET  LSF-EXISTS     TO TRUE                                          
005200     CALL "AWSUB0M" USING LINK-SUB-REC                                    
005210                                                                          
005220     EVALUATE LINK-SUB-RC                                                 
005230         WHEN ZERO                                                        
005240              ADD 1 TO C5-SUB-REJ-CT                                      
005250         WHEN 100                                                         
005260              MOVE STXN-ICAO-CODE TO LINK-S-ICAO                          
005270              SET  LSF-ADD        TO TRUE                                 
005280              CALL "AWSUB0M" USING LINK-SUB-REC                           
005290              EVALUATE LINK-SUB-RC                                        
005300                  WHEN ZERO   ADD 1 TO C5-SUB-ADD-CT                      
005310                  WHEN 400    ADD 1 TO C5-SUB-REJ-CT                      
005320                  WHEN 9999   DISPLAY K-MODUL                             
005330                                 ": AWSUB0M ABEND ON ADD"                 
005340                              SET PRG-ABBRUCH TO TRUE                     
005350              END-EVALUATE                                                
005360         WHEN 9999                                                        
005370              DISPLAY K-MODUL ": AWSUB0M ABEND ON EXISTS"                 
005380              SET PRG-ABBRUCH TO TRUE                                     
005390     END-EVALUATE                                                         
005400     .                                                                    
005410 C310-99.                                                                 
005420     EXIT.                                                                
005430                                                                          
005440******************************************************************        
005450* Delete - not-found zaehlt als REJECTED, nicht als Fehler (R11)          
005460******************************************************************        
005470 C320-DO-DELETE SECTION.                                                  
005480 C320-00.                                                                 
005490     MOVE STXN-ICAO-CODE TO LINK-S-ICAO                                   
005500     SET  LSF-DELETE     TO TRUE                                          
005510     CALL "AWSUB0M" USING LINK-SUB-REC                                    
005520                                                                          
005530     EVALUATE LINK-SUB-RC                                                 
005540         WHEN ZERO   ADD 1 TO C5-SUB-DEL-CT                               
005550         WHEN 100    ADD 1 TO C5-SUB-REJ-CT                               
005560         WHEN 9999   DISPLAY K-MODUL ": AWSUB0M ABEND ON DELETE"          
005570                     SET PRG-ABBRUCH TO TRUE                              
005580     END-EVALUATE                                                         
005590     .                                                                    
005600 C320-99.                                                                 
005610     EXIT.                                                                
005620                                                                          
005630******************************************************************        
005640* Status - not-found zaehlt als REJECTED (R10, R11)                       
005650******************************************************************        
005660 C330-DO-STATUS SECTION.                                                  
005670 C330-00.                                                                 
005680     MOVE STXN-ICAO-CODE   TO LINK-S-ICAO                                 
005690     MOVE STXN-NEW-STATUS  TO LINK-S-NEW-STATUS                           
005700     SET  LSF-STATUS       TO TRUE                                        
005710     CALL "AWSUB0M" USING LINK-SUB-REC                                    
005720                                                                          
005730     EVALUATE LINK-SUB-RC                                                 
005740         WHEN ZERO   ADD 1 TO C5-SUB-STAT-CT                              
005750         WHEN 100    ADD 1 TO C5-SUB-REJ-CT                               
005760         WHEN 9999   DISPLAY K-MODUL ": AWSUB0M ABEND ON STATUS"          
005770                     SET PRG-ABBRUCH TO TRUE                              
005780     END-EVALUATE                                                         
005790     .                                                                    
005800 C330-99.                                                                 
005810     EXIT.                                                                
005820                                                                          
005830******************************************************************        
005840* Report heading - title line and rule line                               
005850******************************************************************        
005860 D000-REPORT-HEADER SECTION.                                              
005870 D000-00.                                                                 
005880     MOVE SPACES TO WS-PRINT-LINE                                         
005890     MOVE "AIRPORT METAR / SUBSCRIPTION BATCH RUN REPORT"                 
005900                          TO PL-TITLE-TEXT                                
005910     MOVE "RUN DATE: "    TO PL-TITLE-RUNLIT                              
005920     MOVE WS-RUN-DATE(5:2) TO WS-DATE-MM                                  
005930     MOVE WS-RUN-DATE(7:2) TO WS-DATE-DD                                  
005940     MOVE WS-RUN-DATE(1:4) TO WS-DATE-CCYY                                
005950     MOVE WS-DATE-MMDDCCYY-N TO D-RUN-DATE                                
005960     MOVE D-RUN-DATE          TO PL-TITLE-DATE                            
005970     PERFORM S300-WRITE-RUNRPTO                                           
005980                                                                          
005990     MOVE ALL "-"          TO WS-PRINT-LINE                               
006000     PERFORM S300-WRITE-RUNRPTO                                           
006010     .                                                                    
006020 D000-99.                                                                 
006030     EXIT.                                                                
006040                                                                          
006050******************************************************************        
006060* METAR section - control break by ICAO code, grand total                 
006070******************************************************************        
006080 D100-METAR-REPORT SECTION.                                               
006090 D100-00.                                                                 
006100     MOVE SPACES TO WS-PRINT-LINE                                         
006110     MOVE "METAR OBSERVATIONS POSTED BY AIRPORT" TO WS-PRINT-LINE         
006120     PERFORM S300-WRITE-RUNRPTO                                           
006130                                                                          
006140     MOVE SPACES TO WS-PRINT-LINE                                         
006150     MOVE "  ICAO CODE        COUNT" TO WS-PRINT-LINE                     
006160     PERFORM S300-WRITE-RUNRPTO                                           
006170                                                                          
006180     MOVE ZERO TO C5-METAR-TOTAL                                          
006190     PERFORM D110-PRINT-METAR-CTL VARYING C4-IX FROM 1 BY 1               
006200             UNTIL C4-IX > C4-MCT-COUNT                                   
006210                                                                          
006220     PERFORM D190-PRINT-METAR-TOTAL                                       
006230     .                                                                    
006240 D100-99.                                                                 
006250     EXIT.                                                                
006260                                                                          
006270 D110-PRINT-METAR-CTL SECTION.                                            
006280 D110-00.                                                                 
006290     MOVE SPACES TO WS-PRINT-LINE                                         
006300     MOVE WS-MCT-ICAO(C4-IX)  TO PL-D-ICAO                                
006310     MOVE WS-MCT-COUNT(C4-IX) TO PL-D-COUNT                               
006320     PERFORM S300-WRITE-RUNRPTO                                           
006330     ADD WS-MCT-COUNT(C4-IX) TO C5-METAR-TOTAL                            
006340     .                                                                    
006350 D110-99.                                                                 
006360     EXIT.                                                                
006370                                                                          
006380 D190-PRINT-METAR-TOTAL SECTION.                                          
006390 D190-00.                                                                 
006400     MOVE SPACES TO WS-PRINT-LINE                                         
006410     MOVE ALL "-" TO WS-PRINT-LINE(3:24)                                  
006420     PERFORM S300-WRITE-RUNRPTO                                           
006430                                                                          
006440     MOVE SPACES TO WS-PRINT-LINE                                         
006450     MOVE "  TOTAL METAR OBSERVATIONS POSTED:" TO PL-T-LABEL              
006460     MOVE C5-METAR-TOTAL TO PL-T-COUNT                                    
006470     PERFORM S300-WRITE-RUNRPTO                                           
006480                                                                          
006490     MOVE SPACES TO WS-PRINT-LINE                                         
006500     PERFORM S300-WRITE-RUNRPTO                                           
006510     .                                                                    
006520 D190-99.                                                                 
006530     EXIT.                                                                
006540                                                                          
006550******************************************************************        
006560* Subscription section - four running counters, no control break,         
006570* plus a grand total                                                      
006580******************************************************************        
006590 D200-SUB-REPORT SECTION.                                                 
006600 D200-00.                                                                 
006610     MOVE SPACES TO WS-PRINT-LINE                                         
006620     MOVE "SUBSCRIPTION TRANSACTIONS" TO WS-PRINT-LINE                    
006630     PERFORM S300-WRITE-RUNRPTO                                           
006640                                                                          
006650     MOVE SPACES TO WS-PRINT-LINE                                         
006660     MOVE "  ADDED:" TO PL-T-LABEL                                        
006670     MOVE C5-SUB-ADD-CT TO PL-T-COUNT                                     
006680     PERFORM S300-WRITE-RUNRPTO                                           
006690                                                                          
006700     MOVE SPACES TO WS-PRINT-LINE                                         
006710     MOVE "  DELETED:" TO PL-T-LABEL                                      
006720     MOVE C5-SUB-DEL-CT TO PL-T-COUNT                                     
006730     PERFORM S300-WRITE-RUNRPTO                                           
006740                                                                          
006750     MOVE SPACES TO WS-PRINT-LINE                                         
006760     MOVE "  STATUS CHANGED:" TO PL-T-LABEL                               
006770     MOVE C5-SUB-STAT-CT TO PL-T-COUNT                                    
006780     PERFORM S300-WRITE-RUNRPTO                                           
006790                                                                          
006800     MOVE SPACES TO WS-PRINT-LINE                                         
006810     MOVE "  REJECTED (DUPLICATE / NOT FOUND):" TO PL-T-LABEL             
006820     MOVE C5-SUB-REJ-CT TO PL-T-COUNT                                     
006830     PERFORM S300-WRITE-RUNRPTO                                           
006840                                                                          
006850     MOVE SPACES TO WS-PRINT-LINE                                         
006860     MOVE ALL "-" TO WS-PRINT-LINE(3:24)                                  
006870     PERFORM S300-WRITE-RUNRPTO                                           
006880                                                                          
006890     COMPUTE C5-SUB-TOTAL = C5-SUB-ADD-CT  + C5-SUB-DEL-CT                
006900                           + C5-SUB-STAT-CT + C5-SUB-REJ-CT               
006910     MOVE SPACES TO WS-PRINT-LINE                                         
006920     MOVE "  TOTAL SUBSCRIPTION TRANSACTIONS:" TO PL-T-LABEL              
006930     MOVE C5-SUB-TOTAL TO PL-T-COUNT                                      
006940     PERFORM S300-WRITE-RUNRPTO                                           
006950     .                                                                    
006960 D200-99.                                                                 
006970     EXIT.                                                                
006980                                                                          
006990******************************************************************        
007000* READ METAR-TXN-IN                                                       
007010******************************************************************        
007020 S100-READ-METTXNIN SECTION.                                              
007030 S100-00.                                                                 
007040     READ METTXNIN                                                        
007050         AT END SET MTXN-FILE-EOF TO TRUE                                 
007060     END-READ                                                             
007070     .                                                                    
007080 S100-99.                                                                 
007090     EXIT.                                                                
007100                                                                          
007110******************************************************************        
007120* READ SUB-TXN-IN                                                         
007130******************************************************************        
007140 S110-READ-SUBTXNIN SECTION.                                              
007150 S110-00.                                                                 
007160     READ SUBTXNIN                                                        
007170         AT END SET STXN-FILE-EOF TO TRUE                                 
007180     END-READ                                                             
007190     .                                                                    
007200 S110-99.                                                                 
007210     EXIT.                                                                
007220                                                                          
007230******************************************************************        
007240* WRITE RUN-REPORT-OUT                                                    
007250******************************************************************        
007260 S300-WRITE-RUNRPTO SECTION.                                              
007270 S300-00.                                                                 
007280     MOVE WS-PRINT-LINE TO RPT-LINE                                       
007290     WRITE RPT-LINE                                                       
007300     .                                                                    
007310 S300-99.                                                                 
007320     EXIT.                                                                
007330                                                                          
007340******************************************************************        
007350* Obtain the run date/time via the TAL system routine (R2)                
007360******************************************************************        
007370 U200-TIMESTAMP SECTION.                                                  
007380 U200-00.                                                                 
007390     ENTER TAL "TIME" USING TAL-TIME                                      
007400     MOVE CORR TAL-TIME TO TAL-TIME-D                                     
007410                                                                          
007420     COMPUTE WS-RUN-DATE = TAL-JHJJ * 10000 + TAL-MM * 100                
007430                         + TAL-TT                                         
007440     COMPUTE WS-RUN-TIME = TAL-HH * 10000 + TAL-MI * 100 + TAL-SS         
007450     .                                                                    
007460 U200-99.                                                                 
007470     EXIT.                                                                
