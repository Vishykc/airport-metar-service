000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000110?NOLMAP, SYMBOLS, INSPECT                                                 
000120?SAVE ALL                                                                 
000130?SAVEABEND                                                                
000140?LINES 60                                                                 
000150?CHECK 3                                                                  
000160                                                                          
000170 IDENTIFICATION DIVISION.                                                 
000180                                                                          
000190 PROGRAM-ID.    AWSUB0M.                                                  
000200 AUTHOR.        R HALVORSEN.                                              
000210 INSTALLATION.  GREAT LAKES REGIONAL AIRPORT AUTHORITY.                   
000220 DATE-WRITTEN.  09/02/1988.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE - GLRAA DATA PROC.            
000250                                                                          
000260******************************************************************        
000270* LAST CHANGED    :: 2003-05-19                                           
000280* CURRENT VERSION :: A.03.00                                              
000290* SHORT DESC      :: Airport subscription list maintenance module         
000300* WORK ORDER      :: AWX-1051                                             
000310*                                                                         
000320* CHANGE HISTORY (update K-MODUL-VERS and this block together)            
000330*                 !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
000340*--------------------------------------------------------------*          
000350* VERS.   | DATE       | BY  | COMMENT                         *          
000360*---------|------------|-----|---------------------------------*          
000370* A.00.00 | 1988-09-02 | RH  | ORIGINAL CODING - ADD/DELETE/    *         
000380*         |            |     | STATUS AGAINST FLAT MASTER FILE  *         
000390* A.01.00 | 1991-02-09 | TO  | ADDED IN-MEMORY TABLE LOAD-ONCE  *         
000400*         |            |     | (WS-S-FIRST-CALL), SAME FIX AS   *         
000410*         |            |     | MADE TO AWMET0M THIS RELEASE     *         
000420* A.02.00 | 1996-04-11 | MF  | ADDED LIST FUNCTION WITH ICAO     *        
000430*         |            |     | PATTERN MATCH (SEE C310) FOR THE  *        
000440*         |            |     | NEW REGIONAL WATCH-LIST SCREEN    *        
000450* A.03.00 | 1998-11-30 | MF  | Y2K REVIEW - NO DATE FIELDS IN    *        
000460*         |            |     | THIS MODULE, NO CHANGE REQUIRED,  *        
000470*         |            |     | LOGGED PER STANDARD Y2K SIGN-OFF  *        
000480*--------------------------------------------------------------*          
000490*                                                                         
000500* PROGRAM DESCRIPTION                                                     
000510* --------------------                                                    
000520* CALLED SUBPROGRAM MAINTAINING THE LIST OF AIRPORTS SUBSCRIBED           
000530* FOR METAR NOTIFICATION.  SUPPORTS ADD, LIST (FIVE FILTER                
000540* COMBINATIONS), LOOKUP, EXISTS, DELETE, AND STATUS-CHANGE                
000550* AGAINST THE SUBSCRIPTION-MASTER FILE.                                   
000560*                                                                         
000570* AS WITH AWMET0M, SUBSCRIPTION-MASTER HAS NO INDEXED ACCESS ON           
000580* THIS PLATFORM SO IT IS READ ONCE INTO AN IN-MEMORY TABLE                
000590* (WS-S-TABLE) ON THE FIRST CALL OF A RUN AND REWRITTEN IN FULL           
000600* TO SUBSCRIPTION-MASTER-OUT ON THE "TERMINATE" CALL.                     
000610*                                                                         
000620* THE ICAO CODE IS THE UNIQUE KEY OF THIS FILE.  THIS MODULE DOES         
000630* NOT ENFORCE UNIQUENESS ITSELF - THE DRIVER MUST CALL FUNCTION           
000640* "EXISTS" AND CONFIRM NOT-FOUND BEFORE EVER CALLING "ADD".               
000650*                                                                         
000660* CALLING CONVENTION: CALL "AWSUB0M" USING LINK-SUB-REC.                  
000670* LINK-SUB-FUNCTION SELECTS THE OPERATION; LINK-SUB-RC COMES BACK         
000680*    0    = OK                                                            
000690*    100  = NOT FOUND (LOOKUP/DELETE/STATUS - NO ROW FOR CODE)            
000700*    400  = REJECTED - BAD ICAO CODE FORMAT (ADD ONLY, SEE R6)            
000710*    9999 = ABEND (TABLE FULL, BAD FUNCTION CODE, ETC.)                   
000720*                                                                         
000730******************************************************************        
000740                                                                          
000750 ENVIRONMENT DIVISION.                                                    
000760 CONFIGURATION SECTION.                                                   
000770 SPECIAL-NAMES.                                                           
000780     UPSI-0 IS SHOW-VERSION-SW                                            
000790         ON STATUS IS SHOW-VERSION                                        
000800     CLASS AW-ICAOCHR IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".          
000810                                                                          
000820 INPUT-OUTPUT SECTION.                                                    
000830 FILE-CONTROL.                                                            
000840     SELECT  SUBMSTIN  ASSIGN TO SUBMSTIN                                 
000850             ORGANIZATION IS SEQUENTIAL                                   
000860             FILE STATUS IS FILE-STATUS.                                  
000870     SELECT  SUBMSTOU  ASSIGN TO SUBMSTOU                                 
000880             ORGANIZATION IS SEQUENTIAL                                   
000890             FILE STATUS IS FILE-STATUS.                                  
000900                                                                          
000910 DATA DIVISION.                                                           
000920 FILE SECTION.                                                            
000930 FD  SUBMSTIN                                                             
000940     RECORD CONTAINS 14 CHARACTERS                                        
000950     LABEL RECORDS ARE STANDARD.                                          
000960     COPY AWSUBMCP.                                                       
000970                                                                          
000980 FD  SUBMSTOU                                                             
000990     RECORD CONTAINS 14 CHARACTERS                                        
001000     LABEL RECORDS ARE STANDARD.                                          
001010     COPY AWSUBMCP                                                        
001020          REPLACING ==AW-SUB-RECORD== BY ==AW-SUB-RECORD-OUT==            
001030                    ==SR-==           BY ==SO-==.                         
001040                                                                          
001050 WORKING-STORAGE SECTION.                                                 
001060*--------------------------------------------------------------*          
001070* Comp fields: prefix Cn where n = digit count (counters/indexes)         
001080*--------------------------------------------------------------*          
001090 01          COMP-FELDER.                                                 
001100     05      C4-IX               PIC S9(04) COMP.                         
001110     05      C4-IX2              PIC S9(04) COMP.                         
001120     05      C4-S-TABLE-COUNT    PIC S9(04) COMP.                         
001130     05      C4-LIST-FOUND       PIC S9(04) COMP.                         
001140     05      C4-SI               PIC S9(04) COMP.                         
001150     05      C4-PJ               PIC S9(04) COMP.                         
001160     05      C4-STAR-I           PIC S9(04) COMP.                         
001170     05      C4-STAR-J           PIC S9(04) COMP.                         
001180     05      C4-LEN              PIC S9(04) COMP VALUE 4.                 
001190     05      C9-NEXT-SUB-ID      PIC S9(09) COMP.                         
001200     05      FILLER              PIC X(01).                               
001210                                                                          
001220*--------------------------------------------------------------*          
001230* Display fields: prefix D                                                
001240*--------------------------------------------------------------*          
001250 01          DISPLAY-FELDER.                                              
001260     05      D-NUM4              PIC -9(04).                              
001270     05      D-NUM9              PIC  9(09).                              
001280     05      FILLER              PIC X(01).                               
001290                                                                          
001300*--------------------------------------------------------------*          
001310* Fields with constant content: prefix K                                  
001320*--------------------------------------------------------------*          
001330 01          KONSTANTE-FELDER.                                            
001340     05      K-MODUL             PIC X(08)     VALUE "AWSUB0M ".          
001350     05      K-MODUL-VERS        PIC X(07)     VALUE "A.03.00".           
001360     05      K-S-TABLE-MAX       PIC S9(04) COMP VALUE 500.               
001370     05      FILLER              PIC X(01).                               
001380                                                                          
001390*----------------------------------------------------------------*        
001400* Condition fields                                                        
001410*----------------------------------------------------------------*        
001420 01          SCHALTER.                                                    
001430     05      FILE-STATUS         PIC X(02).                               
001440          88 FILE-OK                         VALUE "00".                  
001450          88 FILE-NOK                        VALUE "01" THRU "99".        
001460     05      REC-STAT REDEFINES  FILE-STATUS.                             
001470        10   FILE-STATUS1        PIC X.                                   
001480          88 FILE-EOF                        VALUE "1".                   
001490          88 FILE-INVALID                    VALUE "2".                   
001500        10                       PIC X.                                   
001510                                                                          
001520     05      PRG-STATUS          PIC 9.                                   
001530          88 PRG-OK                          VALUE ZERO.                  
001540          88 PRG-ABBRUCH                     VALUE 2.                     
001550                                                                          
001560     05      WS-S-FIRST-CALL-SW  PIC X(01)   VALUE "Y".                   
001570          88 WS-S-FIRST-CALL                 VALUE "Y".                   
001580          88 WS-S-NOT-FIRST-CALL             VALUE "N".                   
001590                                                                          
001600     05      WS-S-FOUND-SW       PIC X(01)   VALUE "N".                   
001610          88 WS-S-FOUND                      VALUE "Y".                   
001620          88 WS-S-NOT-FOUND                  VALUE "N".                   
001630                                                                          
001640     05      WS-S-MATCH-SW       PIC X(01)   VALUE "N".                   
001650          88 WS-S-MATCHED                    VALUE "Y".                   
001660          88 WS-S-NOT-MATCHED                VALUE "N".                   
001670                                                                          
001680     05      WS-S-BOOL-SW        PIC X(01)   VALUE "N".                   
001690          88 WS-S-BOOL-TRUE                  VALUE "Y".                   
001700          88 WS-S-NOT-BOOL-TRUE              VALUE "N".                   
001710     05      FILLER              PIC X(01).                               
001720                                                                          
001730*--------------------------------------------------------------*          
001740* Work fields: prefix W                                                   
001750*--------------------------------------------------------------*          
001760 01          WORK-FELDER.                                                 
001770     05      W-FOUND-IX          PIC S9(04) COMP VALUE ZERO.              
001780     05      W-DUMMY             PIC X(02).                               
001790     05      FILLER              PIC X(01).                               
001800                                                                          
001810*----------------------------------------------------------------*        
001820* Uppercasing and character access for C310-MATCH-PATTERN (R9)            
001830*----------------------------------------------------------------*        
001840 01          WS-S-ICAO-WORK          PIC X(04).                           
001850 01          WS-S-ICAO-CHARS REDEFINES WS-S-ICAO-WORK.                    
001860     05      WS-S-ICAO-CHAR OCCURS 4 TIMES PIC X(01).                     
001870                                                                          
001880 01          WS-S-PATTERN-WORK       PIC X(04).                           
001890 01          WS-S-PATTERN-CHARS REDEFINES WS-S-PATTERN-WORK.              
001900     05      WS-S-PATTERN-CHAR OCCURS 4 TIMES PIC X(01).                  
001910                                                                          
001920*----------------------------------------------------------------*        
001930* Uppercasing and character access for C700-PARSE-BOOLEAN (R10)           
001940*----------------------------------------------------------------*        
001950 01          WS-S-STATUS-WORK        PIC X(05).                           
001960 01          WS-S-STATUS-CHARS REDEFINES WS-S-STATUS-WORK.                
001970     05      WS-S-STATUS-CHAR OCCURS 5 TIMES PIC X(01).                   
001980                                                                          
001990*----------------------------------------------------------------*        
002000* In-memory table of SUBSCRIPTION-MASTER (once per run)                   
002010*----------------------------------------------------------------*        
002020 01          WS-S-TABLE.                                                  
002030     05      WS-S-ROW OCCURS 500 TIMES.                                   
002040             10  WS-S-ID              PIC 9(09).                          
002050             10  WS-S-ICAO-CODE       PIC X(04).                          
002060             10  WS-S-ACTIVE-FLAG     PIC X(01).                          
002070             10  FILLER               PIC X(01).                          
002080                                                                          
002090*----------------------------------------------------------------*        
002100* Work area for a master row as read in during the load                   
002110*----------------------------------------------------------------*        
002120     COPY AWSUBMCP                                                        
002130          REPLACING ==AW-SUB-RECORD== BY ==WS-S-READ-ROW==                
002140                    ==SR-==           BY ==RD-==.                         
002150 LINKAGE SECTION.                                                         
002160*----------------------------------------------------------------*        
002170* Interface to the caller (AWBAT0O) - see the header comments             
002180*----------------------------------------------------------------*        
002190 01          LINK-SUB-REC.                                                
002200     05      LINK-SUB-HDR.                                                
002210         10  LINK-SUB-FUNCTION   PIC X(09).                               
002220             88 LSF-EXISTS           VALUE "EXISTS   ".                   
002230             88 LSF-ADD              VALUE "ADD      ".                   
002240             88 LSF-LIST             VALUE "LIST     ".                   
002250             88 LSF-LOOKUP           VALUE "LOOKUP   ".                   
002260             88 LSF-DELETE           VALUE "DELETE   ".                   
002270             88 LSF-STATUS           VALUE "STATUS   ".                   
002280             88 LSF-TERMINATE        VALUE "TERMINATE".                   
002290         10  LINK-SUB-RC         PIC S9(04) COMP.                         
002300             88 LSR-OK               VALUE ZERO.                          
002310             88 LSR-NOTFOUND         VALUE 100.                           
002320             88 LSR-BADFORMAT        VALUE 400.                           
002330             88 LSR-ABEND            VALUE 9999.                          
002340         10  FILLER              PIC X(01).                               
002350     05      LINK-SUB-DATA.                                               
002360         10  LINK-S-ICAO         PIC X(04).                               
002370         10  LINK-S-NEW-STATUS   PIC X(05).                               
002380         10  LINK-S-FILTER-MODE  PIC X(04).                               
002390             88 LSFM-ALL             VALUE "ALL ".                        
002400             88 LSFM-ACTIVE          VALUE "ACT ".                        
002410             88 LSFM-STATUS          VALUE "STAT".                        
002420             88 LSFM-PATTERN         VALUE "PAT ".                        
002430             88 LSFM-STATUS-PATTERN  VALUE "STPA".                        
002440         10  LINK-S-FILTER-FLAG  PIC X(01).                               
002450         10  LINK-S-FILTER-PATN  PIC X(04).                               
002460         10  LINK-S-SINGLE.                                               
002470             15  LINK-S-ID           PIC 9(09).                           
002480             15  LINK-S-ICAO-OUT     PIC X(04).                           
002490             15  LINK-S-ACTIVE-FLAG  PIC X(01).                           
002500             15  FILLER              PIC X(01).                           
002510         10  LINK-S-LIST-COUNT   PIC 9(04) COMP.                          
002520         10  LINK-S-LIST-ROW OCCURS 500 TIMES.                            
002530             15  LINK-SL-ID          PIC 9(09).                           
002540             15  LINK-SL-ICAO        PIC X(04).                           
002550             15  LINK-SL-FLAG        PIC X(01).                           
002560             15  FILLER              PIC X(01).                           
002570                                                                          
002580 PROCEDURE DIVISION USING LINK-SUB-REC.                                   
002590                                                                          
002600******************************************************************        
002610* Steuerungs-Section                                                      
002620******************************************************************        
002630 A100-STEUERUNG SECTION.                                                  
002640 A100-00.                                                                 
002650     IF SHOW-VERSION                                                      
002660        DISPLAY K-MODUL " VERSION " K-MODUL-VERS                          
002670        MOVE ZERO TO LINK-SUB-RC                                          
002680        GOBACK                                                            
002690     END-IF                                                               
002700                                                                          
002710     PERFORM B000-VORLAUF                                                 
002720     IF PRG-ABBRUCH                                                       
002730        MOVE 9999 TO LINK-SUB-RC                                          
002740        GOBACK                                                            
002750     END-IF                                                               
002760                                                                          
002770     PERFORM B100-VERARBEITUNG                                            
002780     PERFORM B090-ENDE                                                    
002790     GOBACK                                                               
002800     .                                                                    
002810 A100-99.                                                                 
002820     EXIT.                                                                
002830                                                                          
002840******************************************************************        
002850* Initial pass - load the master once per run                             
002860******************************************************************        
002870 B000-VORLAUF SECTION.                                                    
002880 B000-00.                                                                 
002890     MOVE ZERO TO PRG-STATUS                                              
002900     IF WS-S-FIRST-CALL                                                   
002910        PERFORM C010-INIT-TABLE                                           
002920        SET WS-S-NOT-FIRST-CALL TO TRUE                                   
002930     END-IF                                                               
002940     .                                                                    
002950 B000-99.                                                                 
002960     EXIT.                                                                
002970                                                                          
002980******************************************************************        
002990* Ende                                                                    
003000******************************************************************        
003010 B090-ENDE SECTION.                                                       
003020 B090-00.                                                                 
003030     IF PRG-ABBRUCH                                                       
003040        MOVE 9999 TO LINK-SUB-RC                                          
003050     END-IF                                                               
003060     .                                                                    
003070 B090-99.                                                                 
003080     EXIT.                                                                
003090                                                                          
003100******************************************************************        
003110* Processing - branch on function code                                    
003120******************************************************************        
003130 B100-VERARBEITUNG SECTION.                                               
003140 B100-00.                                                                 
003150     EVALUATE TRUE                                                        
003160         WHEN LSF-EXISTS                                                  
003170              PERFORM B500-EXISTS                                         
003180         WHEN LSF-ADD                                                     
003190              PERFORM B200-ADD                                            
003200         WHEN LSF-LIST                                                    
003210              PERFORM B300-LIST                                           
003220         WHEN LSF-LOOKUP                                                  
003230              PERFORM B400-LOOKUP                                         
003240         WHEN LSF-DELETE                                                  
003250              PERFORM B600-DELETE                                         
003260         WHEN LSF-STATUS                                                  
003270              PERFORM B700-UPDSTAT                                        
003280         WHEN LSF-TERMINATE                                               
003290              PERFORM B900-TERMINATE                                      
003300         WHEN OTHER                                                       
003310              DISPLAY K-MODUL ": UNKNOWN FUNCTION CODE"                   
003320              SET PRG-ABBRUCH TO TRUE                                     
003330     END-EVALUATE                                                         
003340     .                                                                    
003350 B100-99.                                                                 
003360     EXIT.                                                                
003370                                                                          
003380******************************************************************        
003390* Add - R6: 4-char alphanumeric ICAO format required, R7: new             
003400* rows always start active, R8/R13 rely on caller's prior EXISTS          
003410******************************************************************        
003420 B200-ADD SECTION.                                                        
003430 B200-00.                                                                 
003440     MOVE ZERO TO LINK-SUB-RC                                             
003450     PERFORM C200-VALIDATE-ICAO                                           
003460     IF LSR-BADFORMAT                                                     
003470        EXIT SECTION                                                      
003480     END-IF                                                               
003490                                                                          
003500     IF C4-S-TABLE-COUNT NOT < K-S-TABLE-MAX                              
003510        DISPLAY K-MODUL ": SUB TABLE FULL - ROW DISCARDED"                
003520        SET PRG-ABBRUCH TO TRUE                                           
003530        EXIT SECTION                                                      
003540     END-IF                                                               
003550                                                                          
003560     ADD 1 TO C9-NEXT-SUB-ID                                              
003570     ADD 1 TO C4-S-TABLE-COUNT                                            
003580     MOVE C4-S-TABLE-COUNT   TO C4-IX                                     
003590     MOVE C9-NEXT-SUB-ID     TO WS-S-ID(C4-IX)                            
003600     MOVE LINK-S-ICAO        TO WS-S-ICAO-CODE(C4-IX)                     
003610     MOVE "Y"                TO WS-S-ACTIVE-FLAG(C4-IX)                   
003620     .                                                                    
003630 B200-99.                                                                 
003640     EXIT.                                                                
003650                                                                          
003660******************************************************************        
003670* List - five filter combinations selected by LINK-S-FILTER-MODE          
003680******************************************************************        
003690 B300-LIST SECTION.                                                       
003700 B300-00.                                                                 
003710     MOVE ZERO TO LINK-SUB-RC                                             
003720     MOVE ZERO TO C4-LIST-FOUND                                           
003730                                                                          
003740     IF LSFM-PATTERN OR LSFM-STATUS-PATTERN                               
003750        MOVE LINK-S-FILTER-PATN TO WS-S-PATTERN-WORK                      
003760        INSPECT WS-S-PATTERN-WORK CONVERTING                              
003770                "abcdefghijklmnopqrstuvwxyz" TO                           
003780                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
003790     END-IF                                                               
003800                                                                          
003810     PERFORM C320-SCAN-LIST-ROW VARYING C4-IX FROM 1 BY 1                 
003820             UNTIL C4-IX > C4-S-TABLE-COUNT                               
003830                                                                          
003840     MOVE C4-LIST-FOUND TO LINK-S-LIST-COUNT                              
003850     .                                                                    
003860 B300-99.                                                                 
003870     EXIT.                                                                
003880                                                                          
003890******************************************************************        
003900* Lookup by ICAO code                                                     
003910******************************************************************        
003920 B400-LOOKUP SECTION.                                                     
003930 B400-00.                                                                 
003940     MOVE ZERO TO LINK-SUB-RC                                             
003950     PERFORM C400-SCAN-BY-ICAO                                            
003960     IF WS-S-NOT-FOUND                                                    
003970        MOVE 100 TO LINK-SUB-RC                                           
003980        EXIT SECTION                                                      
003990     END-IF                                                               
004000                                                                          
004010     MOVE WS-S-ID(W-FOUND-IX)          TO LINK-S-ID                       
004020     MOVE WS-S-ICAO-CODE(W-FOUND-IX)   TO LINK-S-ICAO-OUT                 
004030     MOVE WS-S-ACTIVE-FLAG(W-FOUND-IX) TO LINK-S-ACTIVE-FLAG              
004040     .                                                                    
004050 B400-99.                                                                 
004060     EXIT.                                                                
004070                                                                          
004080******************************************************************        
004090* Exists by ICAO code - used by the driver ahead of every Add (R8)        
004100******************************************************************        
004110 B500-EXISTS SECTION.                                                     
004120 B500-00.                                                                 
004130     MOVE ZERO TO LINK-SUB-RC                                             
004140     PERFORM C400-SCAN-BY-ICAO                                            
004150     IF WS-S-NOT-FOUND                                                    
004160        MOVE 100 TO LINK-SUB-RC                                           
004170     END-IF                                                               
004180     .                                                                    
004190 B500-99.                                                                 
004200     EXIT.                                                                
004210                                                                          
004220******************************************************************        
004230* Delete by ICAO code - no-op (not-found) if the code is not on           
004240* file; removes at most one row (R11, R12)                                
004250******************************************************************        
004260 B600-DELETE SECTION.                                                     
004270 B600-00.                                                                 
004280     MOVE ZERO TO LINK-SUB-RC                                             
004290     PERFORM C400-SCAN-BY-ICAO                                            
004300     IF WS-S-NOT-FOUND                                                    
004310        MOVE 100 TO LINK-SUB-RC                                           
004320        EXIT SECTION                                                      
004330     END-IF                                                               
004340                                                                          
004350     PERFORM C610-REMOVE-TABLE-ROW                                        
004360     .                                                                    
004370 B600-99.                                                                 
004380     EXIT.                                                                
004390                                                                          
004400******************************************************************        
004410* Update status - keyed by ICAO (R11); free-form status text              
004420* parsed by C700-PARSE-BOOLEAN (R10)                                      
004430******************************************************************        
004440 B700-UPDSTAT SECTION.                                                    
004450 B700-00.                                                                 
004460     MOVE ZERO TO LINK-SUB-RC                                             
004470     PERFORM C400-SCAN-BY-ICAO                                            
004480     IF WS-S-NOT-FOUND                                                    
004490        MOVE 100 TO LINK-SUB-RC                                           
004500        EXIT SECTION                                                      
004510     END-IF                                                               
004520                                                                          
004530     PERFORM C700-PARSE-BOOLEAN                                           
004540     IF WS-S-BOOL-TRUE                                                    
004550        MOVE "Y" TO WS-S-ACTIVE-FLAG(W-FOUND-IX)                          
004560     ELSE                                                                 
004570        MOVE "N" TO WS-S-ACTIVE-FLAG(W-FOUND-IX)                          
004580     END-IF                                                               
004590     .                                                                    
004600 B700-99.                                                                 
004610     EXIT.                                                                
004620                                                                          
004630******************************************************************        
004640* Terminate - rewrite SUBSCRIPTION-MASTER-OUT from the table              
004650******************************************************************        
004660 B900-TERMINATE SECTION.                                                  
004670 B900-00.                                                                 
004680     MOVE ZERO TO LINK-SUB-RC                                             
004690     PERFORM S200-OPEN-SUBMSTOUT                                          
004700     PERFORM S210-WRITE-SUBMSTOUT VARYING C4-IX FROM 1 BY 1               
004710             UNTIL C4-IX > C4-S-TABLE-COUNT                               
004720     PERFORM S220-CLOSE-SUBMSTOUT                                         
004730     .                                                                    
004740 B900-99.                                                                 
004750     EXIT.                                                                
004760                                                                          
004770******************************************************************        
004780* ICAO code format check (R6) - four upper-case alphanumeric              
004790* characters; the field is already fixed at four bytes so only            
004800* the character class needs testing                                       
004810******************************************************************        
004820 C200-VALIDATE-ICAO SECTION.                                              
004830 C200-00.                                                                 
004840     IF LINK-S-ICAO IS AW-ICAOCHR                                         
004850        SET LSR-OK TO TRUE                                                
004860     ELSE                                                                 
004870        SET LSR-BADFORMAT TO TRUE                                         
004880     END-IF                                                               
004890     .                                                                    
004900 C200-99.                                                                 
004910     EXIT.                                                                
004920                                                                          
004930******************************************************************        
004940* Clear tables and counters for the run, read in the master               
004950******************************************************************        
004960 C010-INIT-TABLE SECTION.                                                 
004970 C010-00.                                                                 
004980     MOVE ZERO TO C4-S-TABLE-COUNT                                        
004990     MOVE ZERO TO C9-NEXT-SUB-ID                                          
005000     PERFORM S100-OPEN-SUBMSTIN                                           
005010     IF FILE-OK                                                           
005020        PERFORM S110-READ-SUBMSTIN                                        
005030        PERFORM C020-LOAD-ROW UNTIL FILE-EOF                              
005040     END-IF                                                               
005050     PERFORM S120-CLOSE-SUBMSTIN                                          
005060     .                                                                    
005070 C010-99.                                                                 
005080     EXIT.                                                                
005090                                                                          
005100******************************************************************        
005110* Take a master row as read in and copy it into the table                 
005120******************************************************************        
005130 C020-LOAD-ROW SECTION.                                                   
005140 C020-00.                                                                 
005150     ADD 1 TO C4-S-TABLE-COUNT                                            
005160     MOVE C4-S-TABLE-COUNT TO C4-IX2                                      
005170     MOVE RD-ID            TO WS-S-ID(C4-IX2)                             
005180     MOVE RD-ICAO-CODE     TO WS-S-ICAO-CODE(C4-IX2)                      
005190     MOVE RD-ACTIVE-FLAG   TO WS-S-ACTIVE-FLAG(C4-IX2)                    
005200                                                                          
005210     IF RD-ID > C9-NEXT-SUB-ID                                            
005220        MOVE RD-ID TO C9-NEXT-SUB-ID                                      
005230     END-IF                                                               
005240                                                                          
005250     PERFORM S110-READ-SUBMSTIN                                           
005260     .                                                                    
005270 C020-99.                                                                 
005280     EXIT.                                                                
005290                                                                          
005300******************************************************************        
005310* Check a table row against the requested ICAO code (B400, B500,          
005320* B600, B700 - every operation that searches by ICAO code)                
005330******************************************************************        
005340 C400-SCAN-BY-ICAO SECTION.                                               
005350 C400-00.                                                                 
005360     SET WS-S-NOT-FOUND TO TRUE                                           
005370     MOVE ZERO TO W-FOUND-IX                                              
005380     PERFORM C410-TEST-ROW VARYING C4-IX FROM 1 BY 1                      
005390             UNTIL C4-IX > C4-S-TABLE-COUNT OR WS-S-FOUND                 
005400     .                                                                    
005410 C400-99.                                                                 
005420     EXIT.                                                                
005430                                                                          
005440 C410-TEST-ROW SECTION.                                                   
005450 C410-00.                                                                 
005460     IF WS-S-ICAO-CODE(C4-IX) = LINK-S-ICAO                               
005470        SET WS-S-FOUND TO TRUE                                            
005480        MOVE C4-IX TO W-FOUND-IX                                          
005490     END-IF                                                               
005500     .                                                                    
005510 C410-99.                                                                 
005520     EXIT.                                                                
005530                                                                          
005540******************************************************************        
005550* Check a table row against the active filter and file it into            
005560* LINK-S-LIST-ROW on a match                                              
005570******************************************************************        
005580 C320-SCAN-LIST-ROW SECTION.                                              
005590 C320-00.                                                                 
005600     SET WS-S-MATCHED TO TRUE                                             
005610                                                                          
005620     IF LSFM-ACTIVE AND WS-S-ACTIVE-FLAG(C4-IX) NOT = "Y"                 
005630        SET WS-S-NOT-MATCHED TO TRUE                                      
005640     END-IF                                                               
005650                                                                          
005660     IF LSFM-STATUS                                                       
005670     AND WS-S-ACTIVE-FLAG(C4-IX) NOT = LINK-S-FILTER-FLAG                 
005680        SET WS-S-NOT-MATCHED TO TRUE                                      
005690     END-IF                                                               
005700                                                                          
005710     IF (LSFM-PATTERN OR LSFM-STATUS-PATTERN) AND WS-S-MATCHED            
005720        MOVE WS-S-ICAO-CODE(C4-IX) TO WS-S-ICAO-WORK                      
005730        INSPECT WS-S-ICAO-WORK CONVERTING                                 
005740                "abcdefghijklmnopqrstuvwxyz" TO                           
005750                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
005760        PERFORM C310-MATCH-PATTERN                                        
005770        IF WS-S-NOT-MATCHED                                               
005780           CONTINUE                                                       
005790        END-IF                                                            
005800     END-IF                                                               
005810                                                                          
005820     IF LSFM-STATUS-PATTERN AND WS-S-MATCHED                              
005830     AND WS-S-ACTIVE-FLAG(C4-IX) NOT = LINK-S-FILTER-FLAG                 
005840        SET WS-S-NOT-MATCHED TO TRUE                                      
005850     END-IF                                                               
005860                                                                          
005870     IF WS-S-MATCHED                                                      
005880        ADD 1 TO C4-LIST-FOUND                                            
005890        MOVE WS-S-ID(C4-IX)          TO LINK-SL-ID(C4-LIST-FOUND)         
005900        MOVE WS-S-ICAO-CODE(C4-IX)   TO                                   
005910             LINK-SL-ICAO(C4-LIST-FOUND)                                  
005920        MOVE WS-S-ACTIVE-FLAG(C4-IX) TO                                   
005930             LINK-SL-FLAG(C4-LIST-FOUND)                                  
005940     END-IF                                                               
005950     .                                                                    
005960 C320-99.                                                                 
005970     EXIT.                                                                
005980                                                                          
005990******************************************************************        
006000* SQL-LIKE style pattern match, "%" wildcard, case already folded         
006010* by the caller into WS-S-ICAO-WORK / WS-S-PATTERN-WORK (R9)              
006020******************************************************************        
006030 C310-MATCH-PATTERN SECTION.                                              
006040 C310-00.                                                                 
006050     MOVE 1 TO C4-SI                                                      
006060     MOVE 1 TO C4-PJ                                                      
006070     MOVE ZERO TO C4-STAR-I                                               
006080     MOVE ZERO TO C4-STAR-J                                               
006090     SET WS-S-MATCHED TO TRUE                                             
006100                                                                          
006110     PERFORM C311-MATCH-STEP UNTIL C4-SI > C4-LEN                         
006120                                 OR WS-S-NOT-MATCHED                      
006130                                                                          
006140     IF WS-S-MATCHED                                                      
006150        PERFORM C312-MATCH-TRAIL-STAR                                     
006160     END-IF                                                               
006170     .                                                                    
006180 C310-99.                                                                 
006190     EXIT.                                                                
006200                                                                          
006210 C311-MATCH-STEP SECTION.                                                 
006220 C311-00.                                                                 
006230     IF C4-PJ > C4-LEN                                                    
006240        IF C4-STAR-J > ZERO                                               
006250           ADD 1 TO C4-STAR-I                                             
006260           MOVE C4-STAR-J TO C4-PJ                                        
006270           ADD 1 TO C4-PJ                                                 
006280           MOVE C4-STAR-I TO C4-SI                                        
006290        ELSE                                                              
006300           SET WS-S-NOT-MATCHED TO TRUE                                   
006310        END-IF                                                            
006320        EXIT SECTION                                                      
006330     END-IF                                                               
006340                                                                          
006350     IF WS-S-PATTERN-CHAR(C4-PJ) = "%"                                    
006360        MOVE C4-PJ TO C4-STAR-J                                           
006370        MOVE C4-SI TO C4-STAR-I                                           
006380        ADD 1 TO C4-PJ                                                    
006390     ELSE                                                                 
006400        IF WS-S-PATTERN-CHAR(C4-PJ) = WS-S-ICAO-CHAR(C4-SI)               
006410           ADD 1 TO C4-SI                                                 
006420           ADD 1 TO C4-PJ                                                 
006430        ELSE                                                              
006440           IF C4-STAR-J > ZERO                                            
006450              ADD 1 TO C4-STAR-I                                          
006460              MOVE C4-STAR-J TO C4-PJ                                     
006470              ADD 1 TO C4-PJ                                              
006480              MOVE C4-STAR-I TO C4-SI                                     
006490           ELSE                                                           
006500              SET WS-S-NOT-MATCHED TO TRUE                                
006510           END-IF                                                         
006520        END-IF                                                            
006530     END-IF                                                               
006540     .                                                                    
006550 C311-99.                                                                 
006560     EXIT.                                                                
006570                                                                          
006580 C312-MATCH-TRAIL-STAR SECTION.                                           
006590 C312-00.                                                                 
006600     PERFORM C313-SKIP-TRAIL-STAR UNTIL C4-PJ > C4-LEN                    
006610             OR WS-S-PATTERN-CHAR(C4-PJ) NOT = "%"                        
006620     IF C4-PJ <= C4-LEN                                                   
006630        SET WS-S-NOT-MATCHED TO TRUE                                      
006640     END-IF                                                               
006650     .                                                                    
006660 C312-99.                                                                 
006670     EXIT.                                                                
006680                                                                          
006690 C313-SKIP-TRAIL-STAR SECTION.                                            
006700 C313-00.                                                                 
006710     ADD 1 TO C4-PJ                                                       
006720     .                                                                    
006730 C313-99.                                                                 
006740     EXIT.                                                                
006750                                                                          
006760******************************************************************        
006770* Remove a found row from the table - shift every row below it            
006780* up by one position (R11, R12)                                           
006790******************************************************************        
006800 C610-REMOVE-TABLE-ROW SECTION.                                           
006810 C610-00.                                                                 
006820     PERFORM C620-SHIFT-ROW-DOWN                                          
006830             VARYING C4-IX FROM W-FOUND-IX BY 1                           
006840             UNTIL C4-IX >= C4-S-TABLE-COUNT                              
006850     SUBTRACT 1 FROM C4-S-TABLE-COUNT                                     
006860     .                                                                    
006870 C610-99.                                                                 
006880     EXIT.                                                                
006890                                                                          
006900 C620-SHIFT-ROW-DOWN SECTION.                                             
006910 C620-00.                                                                 
006920     MOVE WS-S-ID(C4-IX + 1)          TO WS-S-ID(C4-IX)                   
006930     MOVE WS-S-ICAO-CODE(C4-IX + 1)   TO WS-S-ICAO-CODE(C4-IX)            
006940     MOVE WS-S-ACTIVE-FLAG(C4-IX + 1) TO WS-S-ACTIVE-FLAG(C4-IX)          
006950     .                                                                    
006960 C620-99.                                                                 
006970     EXIT.                                                                
006980                                                                          
006990******************************************************************        
007000* Boolean-Text auswerten - "1" oder "TRUE" (ohne Gross-/Klein-            
007010* schreibung) ergibt WAHR, alles andere FALSCH (R10)                      
007020******************************************************************        
007030 C700-PARSE-BOOLEAN SECTION.                                              
007040 C700-00.                                                                 
007050     MOVE LINK-S-NEW-STATUS TO WS-S-STATUS-WORK                           
007060     INSPECT WS-S-STATUS-WORK CONVERTING                                  
007070             "abcdefghijklmnopqrstuvwxyz" TO                              
007080             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
007090                                                                          
007100     SET WS-S-NOT-BOOL-TRUE TO TRUE                                       
007110     IF WS-S-STATUS-CHAR(1) = "1"                                         
007120     AND WS-S-STATUS-WORK(2:4) = SPACES                                   
007130        SET WS-S-BOOL-TRUE TO TRUE                                        
007140     ELSE                                                                 
007150        IF WS-S-STATUS-WORK = "TRUE "                                     
007160           SET WS-S-BOOL-TRUE TO TRUE                                     
007170        END-IF                                                            
007180     END-IF                                                               
007190     .                                                                    
007200 C700-99.                                                                 
007210     EXIT.                                                                
007220                                                                          
007230******************************************************************        
007240* OPEN SUBSCRIPTION-MASTER (Eingabe)                                      
007250******************************************************************        
007260 S100-OPEN-SUBMSTIN SECTION.                                              
007270 S100-00.                                                                 
007280     OPEN INPUT SUBMSTIN                                                  
007290     .                                                                    
007300 S100-99.                                                                 
007310     EXIT.                                                                
007320                                                                          
007330******************************************************************        
007340* READ SUBSCRIPTION-MASTER                                                
007350******************************************************************        
007360 S110-READ-SUBMSTIN SECTION.                                              
007370 S110-00.                                                                 
007380     READ SUBMSTIN                                                        
007390         AT END SET FILE-EOF TO TRUE                                      
007400     END-READ                                                             
007410     .                                                                    
007420 S110-99.                                                                 
007430     EXIT.                                                                
007440                                                                          
007450******************************************************************        
007460* CLOSE SUBSCRIPTION-MASTER (Eingabe)                                     
007470******************************************************************        
007480 S120-CLOSE-SUBMSTIN SECTION.                                             
007490 S120-00.                                                                 
007500     CLOSE SUBMSTIN                                                       
007510     .                                                                    
007520 S120-99.                                                                 
007530     EXIT.                                                                
007540                                                                          
007550******************************************************************        
007560* OPEN SUBSCRIPTION-MASTER-OUT                                            
007570******************************************************************        
007580 S200-OPEN-SUBMSTOUT SECTION.                                             
007590 S200-00.                                                                 
007600     OPEN OUTPUT SUBMSTOU                                                 
007610     .                                                                    
007620 S200-99.                                                                 
007630     EXIT.                                                                
007640                                                                          
007650******************************************************************        
007660* Write one table row out to SUBSCRIPTION-MASTER-OUT                      
007670******************************************************************        
007680 S210-WRITE-SUBMSTOUT SECTION.                                            
007690 S210-00.                                                                 
007700     MOVE WS-S-ID(C4-IX)          TO SO-ID                                
007710     MOVE WS-S-ICAO-CODE(C4-IX)   TO SO-ICAO-CODE                         
007720     MOVE WS-S-ACTIVE-FLAG(C4-IX) TO SO-ACTIVE-FLAG                       
007730     WRITE AW-SUB-RECORD-OUT                                              
007740     .                                                                    
007750 S210-99.                                                                 
007760     EXIT.                                                                
007770                                                                          
007780******************************************************************        
007790* CLOSE SUBSCRIPTION-MASTER-OUT                                           
007800******************************************************************        
007810 S220-CLOSE-SUBMSTOUT SECTION.                                            
007820 S220-00.                                                                 
007830     CLOSE SUBMSTOU                                                       
007840     .                                                                    
007850 S220-99.                                                                 
007860     EXIT.                                                                
