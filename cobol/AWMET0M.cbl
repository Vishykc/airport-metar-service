000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000110?NOLMAP, SYMBOLS, INSPECT                                                 
000120?SAVE ALL                                                                 
000130?SAVEABEND                                                                
000140?LINES 60                                                                 
000150?CHECK 3                                                                  
000160                                                                          
000170 IDENTIFICATION DIVISION.                                                 
000180                                                                          
000190 PROGRAM-ID.    AWMET0M.                                                  
000200 AUTHOR.        R HALVORSEN.                                              
000210 INSTALLATION.  GREAT LAKES REGIONAL AIRPORT AUTHORITY.                   
000220 DATE-WRITTEN.  06/15/1987.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE - GLRAA DATA PROC.            
000250                                                                          
000260******************************************************************        
000270* LAST CHANGED    :: 2003-05-19                                           
000280* CURRENT VERSION :: A.03.00                                              
000290* SHORT DESC      :: METAR observation store/lookup module                
000300* WORK ORDER      :: AWX-1050                                             
000310*                                                                         
000320* CHANGE HISTORY (update K-MODUL-VERS and this block together)            
000330*                 !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
000340*--------------------------------------------------------------*          
000350* VERS.   | DATE       | BY  | COMMENT                         *          
000360*---------|------------|-----|---------------------------------*          
000370* A.00.00 | 1987-06-15 | RH  | ORIGINAL CODING - STORE/LATEST/  *         
000380*         |            |     | HISTORY AGAINST FLAT MASTER FILE *         
000390* A.01.00 | 1991-02-09 | TO  | ADDED IN-MEMORY TABLE LOAD-ONCE  *         
000400*         |            |     | (WS-M-FIRST-CALL) - MASTER WAS   *         
000410*         |            |     | BEING RE-READ ON EVERY CALL      *         
000420* A.02.00 | 1998-11-30 | MF  | Y2K - MR-OBS-DATE NOW CCYYMMDD,  *         
000430*         |            |     | KEY COMPARE FIELD WIDENED TO     *         
000440*         |            |     | MATCH (WAS 2-DIGIT YEAR)         *         
000450* A.03.00 | 2003-05-19 | DA  | ADDED WS-M-HIST-MAX GUARD - HIST- *        
000460*         |            |     | ORY CALL WAS TRUNCATING SILENTLY  *        
000470*         |            |     | PAST 200 ROWS FOR ONE AIRPORT     *        
000480*--------------------------------------------------------------*          
000490*                                                                         
000500* PROGRAM DESCRIPTION                                                     
000510* --------------------                                                    
000520* CALLED SUBPROGRAM SERVING THE THREE METAR OPERATIONS FOR THE            
000530* AIRPORT WEATHER NOTIFICATION BATCH RUN:  STORE A NEW OBSERVA-           
000540* TION, FIND THE LATEST OBSERVATION FOR AN AIRPORT, AND RETURN            
000550* THE FULL OBSERVATION HISTORY FOR AN AIRPORT.                            
000560*                                                                         
000570* THE METAR-MASTER FILE HAS NO INDEXED ACCESS METHOD AVAILABLE ON         
000580* THIS PLATFORM SO IT IS READ ONCE, IN FULL, INTO AN IN-MEMORY            
000590* TABLE (WS-M-TABLE) THE FIRST TIME THIS MODULE IS CALLED IN A            
000600* RUN; ALL LOOKUPS THEREAFTER WORK AGAINST THE TABLE.  ON THE             
000610* "TERMINATE" CALL FROM THE DRIVER'S B090-ENDE, THE TABLE IS              
000620* REWRITTEN IN FULL TO METAR-MASTER-OUT.                                  
000630*                                                                         
000640* CALLING CONVENTION: CALL "AWMET0M" USING LINK-METAR-REC.                
000650* LINK-METAR-FUNCTION SELECTS THE OPERATION ("STORE   ",                  
000660* "LATEST  ", "HISTORY ", "TERMINATE"); LINK-METAR-RC COMES BACK          
000670*    0    = OK                                                            
000680*    100  = NOT FOUND (LATEST/HISTORY ONLY - NO ROWS FOR THE CODE)        
000690*    9999 = ABEND (TABLE FULL, BAD FUNCTION CODE, ETC.)                   
000700*                                                                         
000710******************************************************************        
000720                                                                          
000730 ENVIRONMENT DIVISION.                                                    
000740 CONFIGURATION SECTION.                                                   
000750 SPECIAL-NAMES.                                                           
000760     UPSI-0 IS SHOW-VERSION-SW                                            
000770         ON STATUS IS SHOW-VERSION                                        
000780     CLASS AW-NUMCHR IS "0123456789".                                     
000790                                                                          
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820     SELECT  METMSTIN  ASSIGN TO METMSTIN                                 
000830             ORGANIZATION IS SEQUENTIAL                                   
000840             FILE STATUS IS FILE-STATUS.                                  
000850     SELECT  METMSTOU  ASSIGN TO METMSTOU                                 
000860             ORGANIZATION IS SEQUENTIAL                                   
000870             FILE STATUS IS FILE-STATUS.                                  
000880                                                                          
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910 FD  METMSTIN                                                             
000920     RECORD CONTAINS 1036 CHARACTERS                                      
000930     LABEL RECORDS ARE STANDARD.                                          
000940     COPY AWMETMCP.                                                       
000950                                                                          
000960 FD  METMSTOU                                                             
000970     RECORD CONTAINS 1036 CHARACTERS                                      
000980     LABEL RECORDS ARE STANDARD.                                          
000990     COPY AWMETMCP                                                        
001000          REPLACING ==AW-METAR-RECORD== BY ==AW-METAR-RECORD-OUT==        
001010                    ==MR-==             BY ==MO-==.                       
001020                                                                          
001030 WORKING-STORAGE SECTION.                                                 
001040*--------------------------------------------------------------*          
001050* Comp fields: prefix Cn where n = digit count (counters/indexes)         
001060*--------------------------------------------------------------*          
001070 01          COMP-FELDER.                                                 
001080     05      C4-IX               PIC S9(04) COMP.                         
001090     05      C4-IX2              PIC S9(04) COMP.                         
001100     05      C4-NULL-IX          PIC S9(04) COMP.                         
001110     05      C4-HIST-IX          PIC S9(04) COMP.                         
001120     05      C4-M-TABLE-COUNT    PIC S9(04) COMP.                         
001130     05      C4-HIST-FOUND       PIC S9(04) COMP.                         
001140     05      C9-NEXT-METAR-ID    PIC S9(09) COMP.                         
001150     05      FILLER              PIC X(01).                               
001160                                                                          
001170*--------------------------------------------------------------*          
001180* Display fields: prefix D                                                
001190*--------------------------------------------------------------*          
001200 01          DISPLAY-FELDER.                                              
001210     05      D-NUM4              PIC -9(04).                              
001220     05      D-NUM9              PIC  9(09).                              
001230     05      FILLER              PIC X(01).                               
001240                                                                          
001250*--------------------------------------------------------------*          
001260* Fields with constant content: prefix K                                  
001270*--------------------------------------------------------------*          
001280 01          KONSTANTE-FELDER.                                            
001290     05      K-MODUL             PIC X(08)     VALUE "AWMET0M ".          
001300     05      K-MODUL-VERS        PIC X(07)     VALUE "A.03.00".           
001310     05      K-NULL-SENTINEL     PIC S9(03)    VALUE -999.                
001320     05      K-M-TABLE-MAX       PIC S9(04) COMP VALUE 500.               
001330     05      K-HIST-MAX          PIC S9(04) COMP VALUE 200.               
001340     05      FILLER              PIC X(01).                               
001350                                                                          
001360*----------------------------------------------------------------*        
001370* Condition fields                                                        
001380*----------------------------------------------------------------*        
001390 01          SCHALTER.                                                    
001400     05      FILE-STATUS         PIC X(02).                               
001410          88 FILE-OK                         VALUE "00".                  
001420          88 FILE-NOK                        VALUE "01" THRU "99".        
001430     05      REC-STAT REDEFINES  FILE-STATUS.                             
001440        10   FILE-STATUS1        PIC X.                                   
001450          88 FILE-EOF                        VALUE "1".                   
001460          88 FILE-INVALID                    VALUE "2".                   
001470        10                       PIC X.                                   
001480                                                                          
001490     05      PRG-STATUS          PIC 9.                                   
001500          88 PRG-OK                          VALUE ZERO.                  
001510          88 PRG-ABBRUCH                     VALUE 2.                     
001520                                                                          
001530     05      WS-M-FIRST-CALL-SW  PIC X(01)   VALUE "Y".                   
001540          88 WS-M-FIRST-CALL                 VALUE "Y".                   
001550          88 WS-M-NOT-FIRST-CALL             VALUE "N".                   
001560                                                                          
001570     05      WS-M-FOUND-SW       PIC X(01)   VALUE "N".                   
001580          88 WS-M-FOUND                      VALUE "Y".                   
001590          88 WS-M-NOT-FOUND                  VALUE "N".                   
001600     05      FILLER              PIC X(01).                               
001610                                                                          
001620*--------------------------------------------------------------*          
001630* Work fields: prefix W                                                   
001640*--------------------------------------------------------------*          
001650 01          WORK-FELDER.                                                 
001660     05      W-BEST-IX           PIC S9(04) COMP VALUE ZERO.              
001670     05      W-DUMMY             PIC X(02).                               
001680     05      FILLER              PIC X(01).                               
001690                                                                          
001700*----------------------------------------------------------------*        
001710* Nullable fields group for C001-SET-NULL-FIELD (see R3)                  
001720*----------------------------------------------------------------*        
001730 01          WS-M-NULL-FIELDS.                                            
001740     05      WS-M-NULL-WIND      PIC S9(03).                              
001750     05      WS-M-NULL-TEMP      PIC S9(03).                              
001760     05      WS-M-NULL-VIS       PIC S9(03).                              
001770     05      FILLER              PIC X(01).                               
001780 01          WS-M-NULL-TABLE REDEFINES WS-M-NULL-FIELDS.                  
001790     05      WS-M-NULL-ENTRY OCCURS 3 TIMES PIC S9(03).                   
001800     05      FILLER              PIC X(01).                               
001810                                                                          
001820*----------------------------------------------------------------*        
001830* Key comparison field for B300-LATEST (see R4)                           
001840*----------------------------------------------------------------*        
001850 01          WS-M-KEY-COMPARE.                                            
001860     05      WS-M-KEY-DATE       PIC 9(08).                               
001870     05      WS-M-KEY-TIME       PIC 9(06).                               
001880     05      WS-M-KEY-ID         PIC 9(09).                               
001890     05      FILLER              PIC X(01).                               
001900 01          WS-M-KEY-COMPARE-N  REDEFINES WS-M-KEY-COMPARE               
001910                                 PIC 9(23).                               
001920 01          WS-M-BEST-KEY.                                               
001930     05      WS-M-BEST-DATE      PIC 9(08).                               
001940     05      WS-M-BEST-TIME      PIC 9(06).                               
001950     05      WS-M-BEST-ID        PIC 9(09).                               
001960     05      FILLER              PIC X(01).                               
001970 01          WS-M-BEST-KEY-N     REDEFINES WS-M-BEST-KEY                  
001980                                 PIC 9(23).                               
001990                                                                          
002000*----------------------------------------------------------------*        
002010* In-memory table of METAR-MASTER (read once per run)                     
002020*----------------------------------------------------------------*        
002030 01          WS-M-TABLE.                                                  
002040     05      WS-M-ROW OCCURS 500 TIMES.                                   
002050             10  WS-M-ID              PIC 9(09).                          
002060             10  WS-M-ICAO-CODE       PIC X(04).                          
002070             10  WS-M-RAW-DATA        PIC X(1000).                        
002080             10  WS-M-OBS-DATE        PIC 9(08).                          
002090             10  WS-M-OBS-TIME        PIC 9(06).                          
002100             10  WS-M-WIND-SPEED      PIC S9(03).                         
002110             10  WS-M-TEMP            PIC S9(03).                         
002120             10  WS-M-VISIBILITY      PIC S9(03).                         
002130             10  FILLER               PIC X(01).                          
002140                                                                          
002150*----------------------------------------------------------------*        
002160* Work area for a master row as read in during the load                   
002170*----------------------------------------------------------------*        
002180     COPY AWMETMCP                                                        
002190          REPLACING ==AW-METAR-RECORD== BY ==WS-M-READ-ROW==              
002200                    ==MR-==             BY ==RD-==.                       
002210 LINKAGE SECTION.                                                         
002220*----------------------------------------------------------------*        
002230* Interface to the caller (AWBAT0O) - see the header comments             
002240*----------------------------------------------------------------*        
002250 01          LINK-METAR-REC.                                              
002260     05      LINK-METAR-HDR.                                              
002270         10  LINK-METAR-FUNCTION PIC X(09).                               
002280             88 LMF-STORE            VALUE "STORE    ".                   
002290             88 LMF-LATEST           VALUE "LATEST   ".                   
002300             88 LMF-HISTORY          VALUE "HISTORY  ".                   
002310             88 LMF-TERMINATE        VALUE "TERMINATE".                   
002320         10  LINK-METAR-RC       PIC S9(04) COMP.                         
002330             88 LMR-OK               VALUE ZERO.                          
002340             88 LMR-NOTFOUND         VALUE 100.                           
002350             88 LMR-ABEND            VALUE 9999.                          
002360         10  FILLER              PIC X(01).                               
002370     05      LINK-METAR-DATA.                                             
002380         10  LINK-M-RUN-DATE     PIC 9(08).                               
002390         10  LINK-M-RUN-TIME     PIC 9(06).                               
002400         10  LINK-M-LOOKUP-ICAO  PIC X(04).                               
002410         10  LINK-M-SINGLE.                                               
002420             15  LINK-M-ID           PIC 9(09).                           
002430             15  LINK-M-ICAO         PIC X(04).                           
002440             15  LINK-M-RAW          PIC X(1000).                         
002450             15  LINK-M-OBS-DATE     PIC 9(08).                           
002460             15  LINK-M-OBS-TIME     PIC 9(06).                           
002470             15  LINK-M-WIND         PIC S9(03).                          
002480             15  LINK-M-TEMP         PIC S9(03).                          
002490             15  LINK-M-VIS          PIC S9(03).                          
002500             15  FILLER              PIC X(01).                           
002510         10  LINK-M-HIST-COUNT   PIC 9(04) COMP.                          
002520         10  LINK-M-HIST-ROW OCCURS 200 TIMES.                            
002530             15  LINK-MH-ID          PIC 9(09).                           
002540             15  LINK-MH-ICAO        PIC X(04).                           
002550             15  LINK-MH-RAW         PIC X(1000).                         
002560             15  LINK-MH-DATE    PIC 9(08).                               
002570             15  LINK-MH-TIME    PIC 9(06).                               
002580             15  LINK-MH-WIND        PIC S9(03).                          
002590             15  LINK-MH-TEMP        PIC S9(03).                          
002600             15  LINK-MH-VIS         PIC S9(03).                          
002610             15  FILLER              PIC X(01).                           
002620                                                                          
002630 PROCEDURE DIVISION USING LINK-METAR-REC.                                 
002640                                                                          
002650******************************************************************        
002660* Steuerungs-Section                                                      
002670******************************************************************        
002680 A100-STEUERUNG SECTION.                                                  
002690 A100-00.                                                                 
002700     IF SHOW-VERSION                                                      
002710        DISPLAY K-MODUL " VERSION " K-MODUL-VERS                          
002720        MOVE ZERO TO LINK-METAR-RC                                        
002730        GOBACK                                                            
002740     END-IF                                                               
002750                                                                          
002760     PERFORM B000-VORLAUF                                                 
002770     IF PRG-ABBRUCH                                                       
002780        MOVE 9999 TO LINK-METAR-RC                                        
002790        GOBACK                                                            
002800     END-IF                                                               
002810                                                                          
002820     PERFORM B100-VERARBEITUNG                                            
002830     PERFORM B090-ENDE                                                    
002840     GOBACK                                                               
002850     .                                                                    
002860 A100-99.                                                                 
002870     EXIT.                                                                
002880                                                                          
002890******************************************************************        
002900* Initial pass - load the master once per run                             
002910******************************************************************        
002920 B000-VORLAUF SECTION.                                                    
002930 B000-00.                                                                 
002940     MOVE ZERO TO PRG-STATUS                                              
002950     IF WS-M-FIRST-CALL                                                   
002960        PERFORM C010-INIT-TABLE                                           
002970        SET WS-M-NOT-FIRST-CALL TO TRUE                                   
002980     END-IF                                                               
002990     .                                                                    
003000 B000-99.                                                                 
003010     EXIT.                                                                
003020                                                                          
003030******************************************************************        
003040* Ende                                                                    
003050******************************************************************        
003060 B090-ENDE SECTION.                                                       
003070 B090-00.                                                                 
003080     IF PRG-ABBRUCH                                                       
003090        MOVE 9999 TO LINK-METAR-RC                                        
003100     END-IF                                                               
003110     .                                                                    
003120 B090-99.                                                                 
003130     EXIT.                                                                
003140                                                                          
003150******************************************************************        
003160* Processing - branch on function code                                    
003170******************************************************************        
003180 B100-VERARBEITUNG SECTION.                                               
003190 B100-00.                                                                 
003200     EVALUATE TRUE                                                        
003210         WHEN LMF-STORE                                                   
003220              PERFORM B200-STORE                                          
003230         WHEN LMF-LATEST                                                  
003240              PERFORM B300-LATEST                                         
003250         WHEN LMF-HISTORY                                                 
003260              PERFORM B400-HISTORY                                        
003270         WHEN LMF-TERMINATE                                               
003280              PERFORM B900-TERMINATE                                      
003290         WHEN OTHER                                                       
003300              DISPLAY K-MODUL ": UNKNOWN FUNCTION CODE"                   
003310              SET PRG-ABBRUCH TO TRUE                                     
003320     END-EVALUATE                                                         
003330     .                                                                    
003340 B100-99.                                                                 
003350     EXIT.                                                                
003360                                                                          
003370******************************************************************        
003380* Post (store) - R1, R2, R3: unconditional append, run date/time          
003390* stamp, null-sentinel wind/temp/visibility                               
003400******************************************************************        
003410 B200-STORE SECTION.                                                      
003420 B200-00.                                                                 
003430     MOVE ZERO TO LINK-METAR-RC                                           
003440     IF LINK-M-RAW = SPACES                                               
003450        MOVE 100 TO LINK-METAR-RC                                         
003460        EXIT SECTION                                                      
003470     END-IF                                                               
003480                                                                          
003490     ADD 1 TO C9-NEXT-METAR-ID                                            
003500     MOVE C9-NEXT-METAR-ID   TO LINK-M-ID                                 
003510     MOVE LINK-M-RUN-DATE    TO LINK-M-OBS-DATE                           
003520     MOVE LINK-M-RUN-TIME    TO LINK-M-OBS-TIME                           
003530     PERFORM C000-INIT-NEW-ROW                                            
003540     PERFORM C210-APPEND-TABLE                                            
003550     .                                                                    
003560 B200-99.                                                                 
003570     EXIT.                                                                
003580                                                                          
003590******************************************************************        
003600* Latest-observation inquiry - R4: highest date, then time, then          
003610* id wins; R5: not-found is returned, not abended                         
003620******************************************************************        
003630 B300-LATEST SECTION.                                                     
003640 B300-00.                                                                 
003650     MOVE ZERO   TO LINK-METAR-RC                                         
003660     MOVE ZERO   TO W-BEST-IX                                             
003670     MOVE ZERO   TO WS-M-BEST-DATE WS-M-BEST-TIME WS-M-BEST-ID            
003680                                                                          
003690     PERFORM C300-SCAN-LATEST VARYING C4-IX FROM 1 BY 1                   
003700             UNTIL C4-IX > C4-M-TABLE-COUNT                               
003710                                                                          
003720     IF W-BEST-IX = ZERO                                                  
003730        MOVE 100 TO LINK-METAR-RC                                         
003740        EXIT SECTION                                                      
003750     END-IF                                                               
003760                                                                          
003770     MOVE WS-M-ID(W-BEST-IX)          TO LINK-M-ID                        
003780     MOVE WS-M-ICAO-CODE(W-BEST-IX)   TO LINK-M-ICAO                      
003790     MOVE WS-M-RAW-DATA(W-BEST-IX)    TO LINK-M-RAW                       
003800     MOVE WS-M-OBS-DATE(W-BEST-IX)    TO LINK-M-OBS-DATE                  
003810     MOVE WS-M-OBS-TIME(W-BEST-IX)    TO LINK-M-OBS-TIME                  
003820     MOVE WS-M-WIND-SPEED(W-BEST-IX)  TO LINK-M-WIND                      
003830     MOVE WS-M-TEMP(W-BEST-IX)        TO LINK-M-TEMP                      
003840     MOVE WS-M-VISIBILITY(W-BEST-IX)  TO LINK-M-VIS                       
003850     .                                                                    
003860 B300-99.                                                                 
003870     EXIT.                                                                
003880                                                                          
003890******************************************************************        
003900* History inquiry - every row for the code, in file order                 
003910******************************************************************        
003920 B400-HISTORY SECTION.                                                    
003930 B400-00.                                                                 
003940     MOVE ZERO TO LINK-METAR-RC                                           
003950     MOVE ZERO TO C4-HIST-FOUND                                           
003960                                                                          
003970     PERFORM C400-SCAN-HISTORY VARYING C4-IX FROM 1 BY 1                  
003980             UNTIL C4-IX > C4-M-TABLE-COUNT                               
003990                                                                          
004000     MOVE C4-HIST-FOUND TO LINK-M-HIST-COUNT                              
004010     IF C4-HIST-FOUND = ZERO                                              
004020        MOVE 100 TO LINK-METAR-RC                                         
004030     END-IF                                                               
004040     .                                                                    
004050 B400-99.                                                                 
004060     EXIT.                                                                
004070                                                                          
004080******************************************************************        
004090* Terminate - rewrite METAR-MASTER-OUT from the in-memory table           
004100******************************************************************        
004110 B900-TERMINATE SECTION.                                                  
004120 B900-00.                                                                 
004130     MOVE ZERO TO LINK-METAR-RC                                           
004140     PERFORM S200-OPEN-METMSTOUT                                          
004150     PERFORM S210-WRITE-METMSTOUT VARYING C4-IX FROM 1 BY 1               
004160             UNTIL C4-IX > C4-M-TABLE-COUNT                               
004170     PERFORM S220-CLOSE-METMSTOUT                                         
004180     .                                                                    
004190 B900-99.                                                                 
004200     EXIT.                                                                
004210                                                                          
004220******************************************************************        
004230* Initialize a new row with the null-sentinel values (R3)                 
004240******************************************************************        
004250 C000-INIT-NEW-ROW SECTION.                                               
004260 C000-00.                                                                 
004270     PERFORM C001-SET-NULL-FIELD VARYING C4-NULL-IX FROM 1 BY 1           
004280             UNTIL C4-NULL-IX > 3                                         
004290                                                                          
004300     MOVE WS-M-NULL-WIND TO LINK-M-WIND                                   
004310     MOVE WS-M-NULL-TEMP TO LINK-M-TEMP                                   
004320     MOVE WS-M-NULL-VIS  TO LINK-M-VIS                                    
004330     .                                                                    
004340 C000-99.                                                                 
004350     EXIT.                                                                
004360                                                                          
004370 C001-SET-NULL-FIELD SECTION.                                             
004380 C001-00.                                                                 
004390     MOVE K-NULL-SENTINEL TO WS-M-NULL-ENTRY(C4-NULL-IX)                  
004400     .                                                                    
004410 C001-99.                                                                 
004420     EXIT.                                                                
004430                                                                          
004440******************************************************************        
004450* Clear tables and counters for the run, read in the master               
004460******************************************************************        
004470 C010-INIT-TABLE SECTION.                                                 
004480 C010-00.                                                                 
004490     MOVE ZERO TO C4-M-TABLE-COUNT                                        
004500     MOVE ZERO TO C9-NEXT-METAR-ID                                        
004510     PERFORM S100-OPEN-METMSTIN                                           
004520     IF FILE-OK                                                           
004530        PERFORM S110-READ-METMSTIN                                        
004540        PERFORM C020-LOAD-ROW UNTIL FILE-EOF                              
004550     END-IF                                                               
004560     PERFORM S120-CLOSE-METMSTIN                                          
004570     .                                                                    
004580 C010-99.                                                                 
004590     EXIT.                                                                
004600                                                                          
004610******************************************************************        
004620* Take a master row as read in and copy it into the table                 
004630******************************************************************        
004640 C020-LOAD-ROW SECTION.                                                   
004650 C020-00.                                                                 
004660     ADD 1 TO C4-M-TABLE-COUNT                                            
004670     MOVE C4-M-TABLE-COUNT TO C4-IX2                                      
004680     MOVE RD-ID            TO WS-M-ID(C4-IX2)                             
004690     MOVE RD-ICAO-CODE     TO WS-M-ICAO-CODE(C4-IX2)                      
004700     MOVE RD-RAW-DATA      TO WS-M-RAW-DATA(C4-IX2)                       
004710     MOVE RD-OBS-DATE      TO WS-M-OBS-DATE(C4-IX2)                       
004720     MOVE RD-OBS-TIME      TO WS-M-OBS-TIME(C4-IX2)                       
004730     MOVE RD-WIND-SPEED    TO WS-M-WIND-SPEED(C4-IX2)                     
004740     MOVE RD-TEMP          TO WS-M-TEMP(C4-IX2)                           
004750     MOVE RD-VISIBILITY    TO WS-M-VISIBILITY(C4-IX2)                     
004760                                                                          
004770     IF RD-ID > C9-NEXT-METAR-ID                                          
004780        MOVE RD-ID TO C9-NEXT-METAR-ID                                    
004790     END-IF                                                               
004800                                                                          
004810     PERFORM S110-READ-METMSTIN                                           
004820     .                                                                    
004830 C020-99.                                                                 
004840     EXIT.                                                                
004850                                                                          
004860******************************************************************        
004870* Append a new row onto the end of the table (R1)                         
004880******************************************************************        
004890 C210-APPEND-TABLE SECTION.                                               
004900 C210-00.                                                                 
004910     IF C4-M-TABLE-COUNT NOT < K-M-TABLE-MAX                              
004920        DISPLAY K-MODUL ": METAR TABLE FULL - ROW DISCARDED"              
004930        SET PRG-ABBRUCH TO TRUE                                           
004940        EXIT SECTION                                                      
004950     END-IF                                                               
004960                                                                          
004970     ADD 1 TO C4-M-TABLE-COUNT                                            
004980     MOVE C4-M-TABLE-COUNT     TO C4-IX                                   
004990     MOVE LINK-M-ID            TO WS-M-ID(C4-IX)                          
005000     MOVE LINK-M-ICAO          TO WS-M-ICAO-CODE(C4-IX)                   
005010     MOVE LINK-M-RAW           TO WS-M-RAW-DATA(C4-IX)                    
005020     MOVE LINK-M-OBS-DATE      TO WS-M-OBS-DATE(C4-IX)                    
005030     MOVE LINK-M-OBS-TIME      TO WS-M-OBS-TIME(C4-IX)                    
005040     MOVE LINK-M-WIND          TO WS-M-WIND-SPEED(C4-IX)                  
005050     MOVE LINK-M-TEMP          TO WS-M-TEMP(C4-IX)                        
005060     MOVE LINK-M-VIS           TO WS-M-VISIBILITY(C4-IX)                  
005070     .                                                                    
005080 C210-99.                                                                 
005090     EXIT.                                                                
005100                                                                          
005110******************************************************************        
005120* Check a table row against the requested ICAO code and the               
005130* best date/time/ID combination seen so far (R4)                          
005140******************************************************************        
005150 C300-SCAN-LATEST SECTION.                                                
005160 C300-00.                                                                 
005170     IF WS-M-ICAO-CODE(C4-IX) NOT = LINK-M-LOOKUP-ICAO                    
005180        EXIT SECTION                                                      
005190     END-IF                                                               
005200                                                                          
005210     MOVE WS-M-OBS-DATE(C4-IX) TO WS-M-KEY-DATE                           
005220     MOVE WS-M-OBS-TIME(C4-IX) TO WS-M-KEY-TIME                           
005230     MOVE WS-M-ID(C4-IX)       TO WS-M-KEY-ID                             
005240                                                                          
005250     IF W-BEST-IX = ZERO                                                  
005260     OR WS-M-KEY-COMPARE-N > WS-M-BEST-KEY-N                              
005270        MOVE C4-IX             TO W-BEST-IX                               
005280        MOVE WS-M-KEY-COMPARE  TO WS-M-BEST-KEY                           
005290     END-IF                                                               
005300     .                                                                    
005310 C300-99.                                                                 
005320     EXIT.                                                                
005330                                                                          
005340******************************************************************        
005350* Check a table row against the requested ICAO code and file it           
005360* into LINK-M-HIST-ROW on a match                                         
005370******************************************************************        
005380 C400-SCAN-HISTORY SECTION.                                               
005390 C400-00.                                                                 
005400     IF WS-M-ICAO-CODE(C4-IX) NOT = LINK-M-LOOKUP-ICAO                    
005410        EXIT SECTION                                                      
005420     END-IF                                                               
005430                                                                          
005440     IF C4-HIST-FOUND NOT < K-HIST-MAX                                    
005450        EXIT SECTION                                                      
005460     END-IF                                                               
005470                                                                          
005480     ADD 1 TO C4-HIST-FOUND                                               
005490     MOVE WS-M-ID(C4-IX)         TO LINK-MH-ID(C4-HIST-FOUND)             
005500     MOVE WS-M-ICAO-CODE(C4-IX)  TO LINK-MH-ICAO(C4-HIST-FOUND)           
005510     MOVE WS-M-RAW-DATA(C4-IX)   TO LINK-MH-RAW(C4-HIST-FOUND)            
005520     MOVE WS-M-OBS-DATE(C4-IX)   TO LINK-MH-DATE(C4-HIST-FOUND)           
005530     MOVE WS-M-OBS-TIME(C4-IX)   TO LINK-MH-TIME(C4-HIST-FOUND)           
005540                                                                          
005550     MOVE WS-M-WIND-SPEED(C4-IX) TO LINK-MH-WIND(C4-HIST-FOUND)           
005560     MOVE WS-M-TEMP(C4-IX)       TO LINK-MH-TEMP(C4-HIST-FOUND)           
005570     MOVE WS-M-VISIBILITY(C4-IX) TO LINK-MH-VIS(C4-HIST-FOUND)            
005580     .                                                                    
005590 C400-99.                                                                 
005600     EXIT.                                                                
005610                                                                          
005620******************************************************************        
005630* OPEN METAR-MASTER (Eingabe)                                             
005640******************************************************************        
005650 S100-OPEN-METMSTIN SECTION.                                              
005660 S100-00.                                                                 
005670     OPEN INPUT METMSTIN                                                  
005680     .                                                                    
005690 S100-99.                                                                 
005700     EXIT.                                                                
005710                                                                          
005720******************************************************************        
005730* READ METAR-MASTER                                                       
005740******************************************************************        
005750 S110-READ-METMSTIN SECTION.                                              
005760 S110-00.                                                                 
005770     READ METMSTIN                                                        
005780         AT END SET FILE-EOF TO TRUE                                      
005790     END-READ                                                             
005800     .                                                                    
005810 S110-99.                                                                 
005820     EXIT.                                                                
005830                                                                          
005840******************************************************************        
005850* CLOSE METAR-MASTER (Eingabe)                                            
005860******************************************************************        
005870 S120-CLOSE-METMSTIN SECTION.                                             
005880 S120-00.                                                                 
005890     CLOSE METMSTIN                                                       
005900     .                                                                    
005910 S120-99.                                                                 
005920     EXIT.                                                                
005930                                                                          
005940******************************************************************        
005950* OPEN METAR-MASTER-OUT                                                   
005960******************************************************************        
005970 S200-OPEN-METMSTOUT SECTION.                                             
005980 S200-00.                                                                 
005990     OPEN OUTPUT METMSTOU                                                 
006000     .                                                                    
006010 S200-99.                                                                 
006020     EXIT.                                                                
006030                                                                          
006040******************************************************************        
006050* Write one table row out to METAR-MASTER-OUT                             
006060******************************************************************        
006070 S210-WRITE-METMSTOUT SECTION.                                            
006080 S210-00.                                                                 
006090     MOVE WS-M-ID(C4-IX)         TO MO-ID                                 
006100     MOVE WS-M-ICAO-CODE(C4-IX)  TO MO-ICAO-CODE                          
006110     MOVE WS-M-RAW-DATA(C4-IX)   TO MO-RAW-DATA                           
006120     MOVE WS-M-OBS-DATE(C4-IX)   TO MO-OBS-DATE                           
006130     MOVE WS-M-OBS-TIME(C4-IX)   TO MO-OBS-TIME                           
006140     MOVE WS-M-WIND-SPEED(C4-IX) TO MO-WIND-SPEED                         
006150     MOVE WS-M-TEMP(C4-IX)       TO MO-TEMP                               
006160     MOVE WS-M-VISIBILITY(C4-IX) TO MO-VISIBILITY                         
006170     WRITE AW-METAR-RECORD-OUT                                            
006180     .                                                                    
006190 S210-99.                                                                 
006200     EXIT.                                                                
006210                                                                          
006220******************************************************************        
006230* CLOSE METAR-MASTER-OUT                                                  
006240******************************************************************        
006250 S220-CLOSE-METMSTOUT SECTION.                                            
006260 S220-00.                                                                 
006270     CLOSE METMSTOU                                                       
006280     .                                                                    
006290 S220-99.                                                                 
006300     EXIT.                                                                
