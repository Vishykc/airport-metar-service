000100******************************************************************        
000110* LAST CHANGED    :: 1991-02-09                                           
000120* CURRENT VERSION :: A.01.00                                              
000130* SHORT DESC      :: METAR-TXN-IN transaction record layout               
000140* WORK ORDER      :: AWX-1043                                             
000150*                                                                         
000160* CHANGE HISTORY (update version stamp above with every change)           
000170*                 !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
000180*--------------------------------------------------------------*          
000190* VERS.   | DATE       | BY  | COMMENT                         *          
000200*---------|------------|-----|---------------------------------*          
000210* A.00.00 | 1987-06-15 | RH  | ORIGINAL CODING                 *          
000220* A.01.00 | 1991-02-09 | TO  | RENAMED FIELDS TO MATCH REVISED *          
000230*         |            |     | MASTER COPYBOOK PREFIX MR-      *          
000240*--------------------------------------------------------------*          
000250*                                                                         
000260* RECORD DESCRIPTION                                                      
000270* -------------------                                                     
000280* ONE INCOMING METAR OBSERVATION PER LINE ON FILE METTXNIN.  THE          
000290* FEED SUPPLIES ONLY THE AIRPORT CODE AND THE RAW REPORT TEXT -           
000300* AWMET0M ASSIGNS THE SURROGATE MR-ID AND STAMPS THE OBSERVATION          
000310* DATE/TIME FROM THE RUN CLOCK PASSED IN BY AWBAT0O WHEN IT POSTS         
000320* THE TRANSACTION (SEE AWMET0M PARAGRAPH B200-STORE).                     
000330*                                                                         
000340* MTXN-RAW-DATA MUST NOT BE BLANK - A BLANK VALUE IS REJECTED             
000350* BEFORE THE ROW IS EVER BUILT.                                           
000360*                                                                         
000370* RECORD LENGTH IS FIXED AT 1004 BYTES (4+1000).  LINE-SEQUENTIAL,        
000380* SPACE-PADDED TO FULL WIDTH BY THE UPSTREAM FEED.  DO NOT ADD A          
000390* TRAILING FILLER TO THIS 01-LEVEL - THE TRANSACTION FEED IS BUILT        
000400* TO THIS EXACT WIDTH.                                                    
000410*                                                                         
000420******************************************************************        
000430 01  AW-METAR-TXN-RECORD.                                                 
000440*        AIRPORT ICAO CODE THE OBSERVATION IS FOR                         
000450     05  MTXN-ICAO-CODE          PIC X(0004).                             
000460*        RAW METAR REPORT TEXT - REJECTED IF SPACES                       
000470     05  MTXN-RAW-DATA           PIC X(1000).                             
