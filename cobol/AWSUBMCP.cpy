000100******************************************************************        
000110* LAST CHANGED    :: 1987-06-15                                           
000120* CURRENT VERSION :: A.00.00                                              
000130* SHORT DESC      :: SUBSCRIPTION-MASTER / -OUT record layout             
000140* WORK ORDER      :: AWX-1044                                             
000150*                                                                         
000160* CHANGE HISTORY (update version stamp above with every change)           
000170*                 !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
000180*--------------------------------------------------------------*          
000190* VERS.   | DATE       | BY  | COMMENT                         *          
000200*---------|------------|-----|---------------------------------*          
000210* A.00.00 | 1987-06-15 | RH  | ORIGINAL CODING                 *          
000220*--------------------------------------------------------------*          
000230*                                                                         
000240* RECORD DESCRIPTION                                                      
000250* -------------------                                                     
000260* ONE ROW PER AIRPORT WATCHED FOR METAR NOTIFICATION.  SR-ICAO-           
000270* CODE IS THE UNIQUE KEY OF THIS FILE - NO TWO ROWS MAY CARRY THE         
000280* SAME CODE.  UNIQUENESS IS ENFORCED BY THE CALLER (AWBAT0O MUST          
000290* CONFIRM LINK-S-FUNCTION "EXISTS  " COMES BACK NOT-FOUND BEFORE          
000300* IT EVER CALLS LINK-S-FUNCTION "ADD     ") - AWSUB0M ITSELF DOES         
000310* NOT RE-CHECK ON INSERT.                                                 
000320*                                                                         
000330* SR-ACTIVE-FLAG IS "Y" WHEN THE SUBSCRIPTION IS CURRENTLY                
000340* WATCHED, "N" WHEN IT HAS BEEN SUSPENDED BY A STATUS                     
000350* TRANSACTION.  EVERY NEWLY-ADDED ROW STARTS "Y" REGARDLESS OF            
000360* WHAT THE ADD TRANSACTION CARRIED IN ITS STATUS FIELD.                   
000370*                                                                         
000380* RECORD LENGTH IS FIXED AT 14 BYTES (9+4+1).  DO NOT ADD A               
000390* TRAILING FILLER TO THIS 01-LEVEL - THE MASTER FILE ON DISK IS           
000400* BUILT TO THIS EXACT WIDTH.                                              
000410*                                                                         
000420******************************************************************        
000430 01  AW-SUB-RECORD.                                                       
000440*        SURROGATE SEQUENCE NUMBER, ASSIGNED ON INSERT                    
000450     05  SR-ID                   PIC 9(09).                               
000460*        AIRPORT ICAO CODE - UNIQUE KEY OF THIS FILE                      
000470     05  SR-ICAO-CODE            PIC X(04).                               
000480*        "Y" = SUBSCRIPTION ACTIVE, "N" = SUSPENDED                       
000490     05  SR-ACTIVE-FLAG          PIC X(01).                               
000500         88  SR-ACTIVE               VALUE "Y".                           
000510         88  SR-INACTIVE             VALUE "N".                           
