000100******************************************************************        
000110* LAST CHANGED    :: 1998-11-30                                           
000120* CURRENT VERSION :: A.02.00                                              
000130* SHORT DESC      :: METAR-MASTER / METAR-MASTER-OUT record layout        
000140* WORK ORDER      :: AWX-1042                                             
000150*                                                                         
000160* CHANGE HISTORY (update version stamp above with every change)           
000170*                 !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
000180*--------------------------------------------------------------*          
000190* VERS.   | DATE       | BY  | COMMENT                         *          
000200*---------|------------|-----|---------------------------------*          
000210* A.00.00 | 1987-06-15 | RH  | ORIGINAL CODING                 *          
000220* A.01.00 | 1991-02-09 | TO  | ADDED MR-OBS-DATE-X BREAKDOWN   *          
000230*         |            |     | FOR REPORT HEADER DATE EDIT     *          
000240* A.02.00 | 1998-11-30 | MF  | Y2K - CONFIRMED 4-DIGIT CENTURY *          
000250*         |            |     | AND YEAR IN MR-OBS-DATE         *          
000260*--------------------------------------------------------------*          
000270*                                                                         
000280* RECORD DESCRIPTION                                                      
000290* -------------------                                                     
000300* ONE ROW PER AIRPORT WEATHER OBSERVATION (METAR REPORT).  THE            
000310* MASTER IS HELD ON DISK AS A FLAT SEQUENTIAL FILE, NON-UNIQUE ON         
000320* MR-ICAO-CODE (MANY OBSERVATIONS PER AIRPORT), SECONDARY ORDER           
000330* BY MR-OBS-DATE / MR-OBS-TIME ASCENDING.  AWMET0M LOADS THIS             
000340* COPYBOOK'S LAYOUT INTO ITS OWN IN-MEMORY TABLE AT THE START OF          
000350* EVERY RUN AND REWRITES THE MASTER FROM THAT TABLE AT END OF JOB.        
000360*                                                                         
000370* WIND SPEED, TEMPERATURE AND VISIBILITY ARE CARRIED AS SIGNED            
000380* WHOLE NUMBERS.  A STORED VALUE OF -999 MEANS "NOT REPORTED" -           
000390* THE FEED DOES NOT ALWAYS CARRY ALL THREE READINGS AND THIS              
000400* COPYBOOK HAS NO SEPARATE NULL INDICATOR BYTE.                           
000410*                                                                         
000420* RECORD LENGTH IS FIXED AT 1036 BYTES (9+4+1000+8+6+3+3+3).  DO          
000430* NOT ADD A TRAILING FILLER TO THIS 01-LEVEL - THE TRANSACTION AND        
000440* MASTER FILES ON DISK ARE BUILT TO THIS EXACT WIDTH.                     
000450*                                                                         
000460******************************************************************        
000470 01  AW-METAR-RECORD.                                                     
000480     05  MR-ID                   PIC 9(09).                               
000490*        AIRPORT ICAO CODE, E.G. "KJFK" - NOT UNIQUE IN THIS FILE         
000500     05  MR-ICAO-CODE            PIC X(04).                               
000510*        RAW METAR REPORT TEXT AS RECEIVED FROM THE FEED                  
000520     05  MR-RAW-DATA             PIC X(1000).                             
000530*        OBSERVATION DATE, CCYYMMDD - SET FROM THE RUN CLOCK              
000540     05  MR-OBS-DATE             PIC 9(08).                               
000550*        BROKEN-OUT VIEW OF MR-OBS-DATE FOR REPORT-HEADER EDITING         
000560     05  MR-OBS-DATE-X REDEFINES MR-OBS-DATE.                             
000570         10  MR-OBS-CENT         PIC 9(02).                               
000580         10  MR-OBS-YEAR         PIC 9(02).                               
000590         10  MR-OBS-MONTH        PIC 9(02).                               
000600         10  MR-OBS-DAY          PIC 9(02).                               
000610*        OBSERVATION TIME, HHMMSS - SET FROM THE RUN CLOCK                
000620     05  MR-OBS-TIME             PIC 9(06).                               
000630*        WIND SPEED IN KNOTS, OR -999 WHEN NOT REPORTED                   
000640     05  MR-WIND-SPEED           PIC S9(03).                              
000650*        TEMPERATURE IN WHOLE DEGREES C, -999 WHEN NOT REPORTED           
000660     05  MR-TEMP                 PIC S9(03).                              
000670*        VISIBILITY IN WHOLE STATUTE MILES, -999 IF NOT REPORTED          
000680     05  MR-VISIBILITY           PIC S9(03).                              
