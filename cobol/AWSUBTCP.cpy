000100******************************************************************        
000110* LAST CHANGED    :: 1987-06-15                                           
000120* CURRENT VERSION :: A.00.00                                              
000130* SHORT DESC      :: SUB-TXN-IN transaction record layout                 
000140* WORK ORDER      :: AWX-1045                                             
000150*                                                                         
000160* CHANGE HISTORY (update version stamp above with every change)           
000170*                 !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
000180*--------------------------------------------------------------*          
000190* VERS.   | DATE       | BY  | COMMENT                         *          
000200*---------|------------|-----|---------------------------------*          
000210* A.00.00 | 1987-06-15 | RH  | ORIGINAL CODING                 *          
000220*--------------------------------------------------------------*          
000230*                                                                         
000240* RECORD DESCRIPTION                                                      
000250* -------------------                                                     
000260* ONE SUBSCRIPTION MAINTENANCE REQUEST PER LINE ON FILE SUBTXNIN.         
000270* STXN-ACTION SELECTS WHICH LEG OF AWSUB0M THE DRIVER CALLS:              
000280*   "ADD   "   - CREATE A NEW SUBSCRIPTION (ICAO CODE MUST BE             
000290*                4 ALPHANUMERIC CHARACTERS, SEE C200-VALIDATE-ICAO        
000300*                IN AWSUB0M)                                              
000310*   "DELETE"   - REMOVE THE SUBSCRIPTION FOR THE GIVEN ICAO CODE          
000320*   "STATUS"   - FLIP THE ACTIVE FLAG PER STXN-NEW-STATUS                 
000330*                                                                         
000340* STXN-NEW-STATUS IS ONLY EXAMINED FOR THE STATUS ACTION - IT             
000350* CARRIES FREE-FORM TEXT ("1", "0", "TRUE", "FALSE", ...) PARSED          
000360* BY C700-PARSE-BOOLEAN IN AWSUB0M.                                       
000370*                                                                         
000380* RECORD LENGTH IS FIXED AT 15 BYTES (6+4+5).  LINE-SEQUENTIAL,           
000390* SPACE-PADDED TO FULL WIDTH BY THE UPSTREAM FEED.  DO NOT ADD A          
000400* TRAILING FILLER TO THIS 01-LEVEL - THE TRANSACTION FEED IS BUILT        
000410* TO THIS EXACT WIDTH.                                                    
000420*                                                                         
000430******************************************************************        
000440 01  AW-SUB-TXN-RECORD.                                                   
000450*        REQUESTED MAINTENANCE ACTION                                     
000460     05  STXN-ACTION             PIC X(06).                               
000470         88  STXN-ADD                VALUE "ADD   ".                      
000480         88  STXN-DELETE             VALUE "DELETE".                      
000490         88  STXN-STATUS             VALUE "STATUS".                      
000500*        AIRPORT ICAO CODE THE REQUEST APPLIES TO                         
000510     05  STXN-ICAO-CODE          PIC X(04).                               
000520*        RAW STATUS TEXT - MEANINGFUL ONLY FOR ACTION "STATUS"            
000530     05  STXN-NEW-STATUS         PIC X(05).                               
